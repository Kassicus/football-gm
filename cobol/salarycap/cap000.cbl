000010*******************************************************
000020*
000030*                  Salary-Cap batch
000040*                    Start Of Run
000050*
000060*******************************************************
000070*
000080 identification          division.
000090*===============================
000100*
000110***
000120 program-id.         cap000.
000130***
000140 author.             V B Coen.
000150 installation.       Applewood Computers.
000160 date-written.       04/03/1986.
000170 date-compiled.
000180 security.           Copyright (C) 1985-2026,
000190*                    Vincent Bryan Coen.
000200*                    Distributed under the GNU
000210*                    General Public License.  See
000220*                    the file COPYING for details.
000230***
000240*    remarks.       Salary-Cap batch Start of Run - resolves the
000250*                    cap year and today's date, then chains to
000260*                    CAPTRAN (contract engine), CAPPLYEV (player
000270*                    evaluation) and CAPRGSTR (league / team cap
000280*                    reports).
000290***
000300*    version.       1.00 of 22/11/25.
000310******
000320* Changes:
000330* 04/03/1986 vbc - Written as the accounting system's generic
000340*                  start-of-day date routine - see the payroll
000350*                  copy, PY000, for that lineage.
000360* 11/06/1991 vbc - Added chain-to-menu logic for the then-new
000370*                  multi-module job stream.
000380* 30/12/1998 vbc - Year 2000 audit - four-digit year already
000390*                  carried since the 1991 rewrite, no change
000400*                  required.
000410* 16/04/2024 vbc - Copyright notice update superseding all
000420*                  previous notices.
000430* 20/09/2025 vbc - 3.3.00 Version update and builds reset.
000440* 22/11/2025 vbc - 1.00 Split off from PY000 as CAP000 for the new
000450*                  Salary-Cap system - screen menu chaining
000460*                  removed, this is now a straight batch driver
000470*                  run from the job stream, not a user-facing
000480*                  start of day.
000490* 28/11/2025 vbc - 1.00 Chains to CAPTRAN then CAPRGSTR, passing
000500*                  the resolved cap year down in Cap-Calling-Data.
000510* 05/12/2025 vbc - 1.00 Ticket CAP-104 - cap year was left at zero
000520*                  when CAPCONST failed to load; now aborts the
000530*                  run instead of chaining on with a zero year.
000540* 22/12/2025 vbc - 1.00 Chains to the new CAPPLYEV player
000550*                  evaluation listing between CAPTRAN and
000560*                  CAPRGSTR.
000570*
000580***********************************************************
000590*
000600* Copyright Notice.
000610* ****************
000620*
000630* This module is part of the Applewood Computers Salary-Cap system
000640* and is Copyright (c) Vincent B Coen, 1985-2026 and later.
000650*
000660* This program is free software; you can redistribute it and/or
000670* modify it under the terms of the GNU General Public License as
000680* published by the Free Software Foundation; version 3 and later,
000690* for personal usage including use within a business, excluding
000700* repackaging for resale.
000710*
000720* This program is distributed in the hope it will be useful, but
000730* WITHOUT ANY WARRANTY, without even the implied warranty of
000740* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the GNU
000750* General Public License for more details.
000760*
000770***********************************************************
000780*
000790 environment             division.
000800*===============================
000810*
000820 configuration           section.
000830 special-names.
000840        C01 IS TOP-OF-FORM
000850        CLASS CAP-NUMERIC-CHARS IS "0" THRU "9"
000860        UPSI-0 ON STATUS IS CAP-DEBUG-ON
000870               OFF STATUS IS CAP-DEBUG-OFF.
000880 input-output            section.
000890*------------------------------
000900*
000910 data                    division.
000920*===============================
000930 working-storage section.
000940*----------------------
000950*
000960 77  prog-name          pic x(17) value "CAP000 (1.01)".
000970*
000980 01  ws-today.
000990     03  ws-today-cc    pic 99.
001000     03  ws-today-yy    pic 99.
001010     03  ws-today-mm    pic 99.
001020     03  ws-today-dd    pic 99.
001030 01  ws-today9 redefines ws-today pic 9(8).
001040*
001050* Date-format working block, ACAS style, printed on the
001060* run-control line of the league report footer.
001070 01  ws-cap-date        pic x(10) value "99/99/9999".
001080     03  ws-cap-uk redefines ws-cap-date.
001090         05  ws-cap-uk-day  pic 99.
001100         05  filler         pic x.
001110         05  ws-cap-uk-mon  pic 99.
001120         05  filler         pic x.
001130         05  ws-cap-uk-yr   pic 9(4).
001140     03  ws-cap-usa redefines ws-cap-date.
001150         05  ws-cap-usa-mon pic 99.
001160         05  filler         pic x.
001170         05  ws-cap-usa-day pic 99.
001180         05  filler         pic x.
001190         05  filler         pic 9(4).
001200*
001210 copy "capconst.cob".
001220*
001230 copy "capcall.cob".
001240*
001250 01  ws-abort-msg       pic x(40)
001260         value "CAP009 Cap year not set - run aborted".
001270*
001280 procedure division.
001290*===================
001300*
001310 000-main.
001320     accept    ws-today9  from date yyyymmdd.
001330     move      ws-today-dd  to  ws-cap-uk-day.
001340     move      ws-today-mm  to  ws-cap-uk-mon.
001350     compute   ws-cap-uk-yr  =
001360               (ws-today-cc  *  100)  +  ws-today-yy.
001370     if        cap-year  =  zero
001380               display  ws-abort-msg
001390               stop run.
001400*
001410     move      cap-year   to  cap-run-year.
001420     move      "CAP000"  to  cap-caller.
001430     move      "CAPTRAN" to  cap-called.
001440     move      zero       to  cap-process-func.
001450     call      "captran"  using  cap-calling-data.
001460*
001470     move      "CAP000"   to  cap-caller.
001480     move      "CAPPLYEV" to  cap-called.
001490     call      "capplyev" using  cap-calling-data.
001500*
001510     move      "CAP000"   to  cap-caller.
001520     move      "CAPRGSTR" to  cap-called.
001530     call      "caprgstr"  using  cap-calling-data.
001540*
001550     stop run.
