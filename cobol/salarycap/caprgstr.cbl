000100*******************************************************
000200*
000300*                  Salary-Cap batch
000400*             League / Team Cap Reports
000500*
000600*******************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100***
001200 program-id.         caprgstr.
001300***
001400 author.             V B Coen.
001500 installation.       Applewood Computers.
001600 date-written.       14/08/1987.
001700 date-compiled.
001800 security.           Copyright (C) 1985-2026,
001900*                    Vincent Bryan Coen.
002000*                    Distributed under the GNU
002100*                    General Public License.  See
002200*                    the file COPYING for details.
002300***
002400*    remarks.       League / Team Cap Reports - aggregates every
002500*                    team's cap position off the Team, Player and
002600*                    Contract masters and prints the League Cap
002700*                    Overview and, for each team, a Team Cap
002800*                    Summary section (top ten contracts by cap
002900*                    hit, subtotaled by position), both Report
003000*                    Writer.
003100***
003200*    version.       1.00 of 14/11/25.
003300******
003400* Changes:
003500* 14/08/1987 vbc - Written as the payroll check-register listing
003600*                  (Report Writer against the Pay Transaction
003700*                  file) - see VACPRINT for the sibling
003800*                  vacation/sick-leave listing.
003900* 21/03/1992 vbc - Company-header block widened for the new
004000*                  letterhead paper stock.
004100* 30/12/1998 vbc - Year 2000 audit - no 2-digit years held in this
004200*                  module, no changes required, logged per office
004300*                  memo.
004400* 16/04/2024 vbc - Copyright notice update superseding all
004500*                  previous notices.
004600* 14/11/2025 vbc - 1.00 Rebuilt as CAPRGSTR for the Salary-Cap
004700*                  system - interactive check-register screens
004800*                  dropped, this is now a straight batch listing
004900*                  of the league and team cap position.
005000* 21/11/2025 vbc - 1.00 Added dd200 team aggregate pass and the
005100*                  League Cap Overview Report Writer section.
005200* 28/11/2025 vbc - 1.00 Added the Team Cap Summary section - top
005300*                  ten contracts by cap hit and position subtotals
005400*                  per team.
005500* 05/12/2025 vbc - 1.00 dd215 now calls CAPCALC function 1 to
005600*                  backfill a year-1 cap hit left zero by a rookie
005700*                  contract CAPTRAN has not yet touched, per
005800*                  Ticket CAP-104.
005900* 12/12/2025 vbc - 1.00 League totals widened to 9(11) - the 9(9)
006000*                  accumulator was wrapping on a full 32-team run.
006100* 19/12/2025 vbc - 1.00 Ticket CAP-123 - top-ten selection was re-
006200*                  picking an already-printed contract when two
006300*                  contracts tied on cap hit; ff122 now also marks
006400*                  the tie loser used.
006500* 06/01/2026 vbc - 1.01 Ticket CAP-171 - Team Aggregation was only
006600*                  ever totalling the cap-hit based figure; added
006700*                  Cap-Ag-Simple-Used, the raw year-1 base salary
006800*                  sum Personnel also want, and surfaced it plus
006900*                  the roster count (counted at dd206 but never
007000*                  printed) on the Team Cap Summary.
007100*
007200***********************************************************
007300*
007400* Copyright Notice.
007500* ****************
007600*
007700* This module is part of the Applewood Computers Salary-Cap system
007800* and is Copyright (c) Vincent B Coen, 1985-2026 and later.
007900*
008000* This program is free software; you can redistribute it and/or
008100* modify it under the terms of the GNU General Public License as
008200* published by the Free Software Foundation; version 3 and later,
008300* for personal usage including use within a business, excluding
008400* repackaging for resale.
008500*
008600* This program is distributed in the hope it will be useful, but
008700* WITHOUT ANY WARRANTY, without even the implied warranty of
008800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the GNU
008900* General Public License for more details.
009000*
009100***********************************************************
009200*
009300 environment             division.
009400*===============================
009500*
009600 configuration           section.
009700 special-names.
009800        C01 IS TOP-OF-FORM
009900        CLASS CAP-NUMERIC-CHARS IS "0" THRU "9"
010000        UPSI-0 ON STATUS IS CAP-DEBUG-ON
010100               OFF STATUS IS CAP-DEBUG-OFF.
010200 input-output            section.
010300*------------------------------
010400 file-control.
010500*
010600*Team, Player and Contract masters (all read-only here - the
010700*Contract Master's new copy off CAPTRAN is promoted to this
010800*old-copy name by the job stream before this step runs) and
010900*the shared print spool file.
011000     copy "selteam.cob".
011100     copy "selplyr.cob".
011200     copy "selcont.cob".
011300     copy "selprint.cob".
011400*
011500 data                    division.
011600*===============================
011700 file section.
011800*------------
011900*
012000 copy "fdteam.cob".
012100 copy "fdplyr.cob".
012200 copy "fdcont.cob".
012300*
012400*Print-File carries whichever Report Writer RD this run has
012500*INITIATEd - the League Cap Overview first, then one Team Cap
012600*Summary section per team, same spool CAPPLYEV also writes to.
012700 fd  Print-File
012800     reports are Cap-League-Report Cap-Team-Report.
012900*
013000 working-storage section.
013100*----------------------
013200*
013300 77  prog-name          pic x(17) value "CAPRGSTR (1.00)".
013400 77  ws-recs-in         pic 9(5)  comp   value zero.
013500*
013600*Run-date working block, ACAS style - three REDEFINES of one
013700*date, same layout as CAPCALC/CAP000/CAPTRAN/CAPPLYEV.
013800 01  ws-cap-date        pic x(10) value "99/99/9999".
013900     03  ws-cap-uk redefines ws-cap-date.
014000         05  ws-cap-uk-day  pic 99.
014100         05  filler         pic x.
014200         05  ws-cap-uk-mon  pic 99.
014300         05  filler         pic x.
014400         05  ws-cap-uk-yr   pic 9(4).
014500     03  ws-cap-usa redefines ws-cap-date.
014600         05  ws-cap-usa-mon pic 99.
014700         05  filler         pic x.
014800         05  ws-cap-usa-day pic 99.
014900         05  filler         pic x.
015000         05  filler         pic 9(4).
015100     03  ws-cap-intl redefines ws-cap-date.
015200         05  ws-cap-intl-yr  pic 9(4).
015300         05  filler          pic x.
015400         05  ws-cap-intl-mon pic 99.
015500         05  filler          pic x.
015600         05  ws-cap-intl-day pic 99.
015700 01  ws-today.
015800     03  ws-today-cc     pic 99.
015900     03  ws-today-yy     pic 99.
016000     03  ws-today-mm     pic 99.
016100     03  ws-today-dd     pic 99.
016200 01  ws-today9 redefines ws-today pic 9(8).
016300*
016400 copy "capconst.cob".
016500*
016600 copy "capcalc-lk.cob".
016700*
016800 01  ws-eof-flags.
016900     03  ws-team-eof    pic x  value "N".
017000     03  ws-plyr-eof    pic x  value "N".
017100     03  ws-cont-eof    pic x  value "N".
017200     03  filler         pic x(3).
017300*
017400*Team Master held in memory, one entry per league franchise -
017500*same table shape CAPTRAN loads at its own aa020, plus the
017600*abbreviation this report's team header prints.
017700 01  ws-cap-tm-count    pic 9(4)  comp   value zero.
017800 01  Cap-Tm-Table.
017900     03  Cap-Tm-Entry            occurs 40 times.
018000         05  Cap-Tm-Id           pic 9(4)  comp.
018100         05  Cap-Tm-Name         pic x(20).
018200         05  Cap-Tm-City         pic x(20).
018300         05  Cap-Tm-Abbr         pic x(3).
018400         05  filler              pic x(3).
018500*
018600*Player Master held in memory - unlike CAPTRAN's copy, this
018700*program needs the name fields for the contract-detail lines.
018800 01  ws-cap-pl-count    pic 9(4)  comp   value zero.
018900 01  Cap-Pl-Table.
019000     03  Cap-Pl-Entry            occurs 3000 times.
019100         05  Cap-Pl-Id           pic 9(6)  comp.
019200         05  Cap-Pl-First        pic x(15).
019300         05  Cap-Pl-Last         pic x(15).
019400         05  Cap-Pl-Position     pic x(5).
019500         05  Cap-Pl-Team-Id      pic 9(4)  comp.
019600         05  Cap-Pl-Roster-Stat  pic x(2).
019700         05  filler              pic x(4).
019800*
019900*Contract Master held in memory, old copy - see the file-
020000*control note above on the job stream's old/new promotion.
020100*Only year-1 salary/cap-hit/dead-money is carried per the
020200*Team Aggregation simplification (no start-year on this
020300*record, see capcont.cob) - years 2-5 are CAPTRAN's business.
020400 01  ws-cap-ct-count    pic 9(4)  comp   value zero.
020500 01  Cap-Ct-Table.
020600     03  Cap-Ct-Entry            occurs 4000 times.
020700         05  Cap-Ct-Id           pic 9(6)  comp.
020800         05  Cap-Ct-Player-Id    pic 9(6)  comp.
020900         05  Cap-Ct-Team-Id      pic 9(4)  comp.
021000         05  Cap-Ct-Type         pic x(2).
021100         05  Cap-Ct-Active       pic x(1).
021200         05  Cap-Ct-Years        pic 9(1).
021300         05  Cap-Ct-Signing-Bonus pic 9(9) comp-3.
021400         05  Cap-Ct-Salary       pic 9(9)  comp-3
021500                                 occurs 5.
021600         05  Cap-Ct-Cap-Hit      pic 9(9)  comp-3
021700                                 occurs 5.
021800         05  Cap-Ct-Dead-Money   pic 9(9)  comp-3
021900                                 occurs 5.
022000         05  filler              pic x(6).
022100*
022200*Per-team aggregate results, one entry per franchise, filled
022300*by dd200 and printed by both Report Writer sections below.
022400 01  Cap-Tm-Agg-Table.
022500     03  Cap-Ag-Entry            occurs 40 times.
022600         05  Cap-Ag-Roster-Count pic 9(4)  comp.
022700         05  Cap-Ag-Cap-Used     pic 9(9)  comp-3.
022800*        Cap-Ag-Simple-Used is the raw year-1 base salary sum,
022900*        active contracts only - the League Overview's own
023000*        "simple cap used" figure, kept apart from the cap-hit
023100*        based Cap-Ag-Cap-Used CAPCALC works off of above.
023200         05  Cap-Ag-Simple-Used  pic 9(9)  comp-3.
023300         05  Cap-Ag-Dead-Money   pic 9(9)  comp-3.
023400         05  Cap-Ag-Cap-Space    pic s9(9) comp-3.
023500         05  Cap-Ag-Cap-Pct      pic 999v9 comp-3.
023600         05  Cap-Ag-Util-Pct     pic 999v9 comp-3.
023700         05  Cap-Ag-Health       pic x(9).
023800         05  Cap-Ag-Flex         pic x(6).
023900         05  filler              pic x(4).
024000*
024100*League run-control totals, footed on the overview report.
024200*Widened to 9(11) after Ticket - see change log 12/12/25.
024300 01  ws-league-totals.
024400     03  ws-lg-tot-used      pic 9(11)  comp-3.
024500     03  ws-lg-tot-dead      pic 9(11)  comp-3.
024600*
024700*Subscripts and found-row pointers - all COMP, ACAS style.
024800 01  ws-subscripts.
024900     03  ws-tm-sub      pic 9(4)  comp.
025000     03  ws-pl-sub      pic 9(4)  comp.
025100     03  ws-ct-sub      pic 9(4)  comp.
025200     03  ws-fp-sub      pic 9(4)  comp.
025300     03  ws-pidx        pic 9(4)  comp.
025400     03  ws-pm-sub      pic 9     comp.
025500     03  ws-pm-idx      pic 9     comp.
025600     03  ws-rank        pic 99    comp.
025700     03  ws-sc-sub      pic 9(4)  comp.
025800     03  ws-sel-sub     pic 9(4)  comp.
025900 01  ws-mv-position     pic x(5).
026000*
026100*Team-contract working list, built fresh per team by ff110 -
026200*every active contract for the team in hand, marked off as
026300*ff120 prints it down by cap hit (manual selection, no SORT
026400*verb anywhere in this shop - see bb200/bb201 below for the
026500*same house convention applied to a straight lookup).
026600 01  ws-sel-count       pic 9(4)  comp   value zero.
026700 01  ws-sel-max         pic 9(9)  comp-3.
026800 01  Cap-Sel-Table.
026900     03  Cap-Sel-Entry           occurs 60 times.
027000         05  Cap-Sel-Player-Id   pic 9(6)  comp.
027100         05  Cap-Sel-First       pic x(15).
027200         05  Cap-Sel-Last        pic x(15).
027300         05  Cap-Sel-Position    pic x(5).
027400         05  Cap-Sel-Type        pic x(2).
027500         05  Cap-Sel-Base        pic 9(9)  comp-3.
027600         05  Cap-Sel-Cap-Hit     pic 9(9)  comp-3.
027700         05  Cap-Sel-Used        pic x(1)  value "N".
027800         05  filler              pic x(3).
027900*
028000*Position subtotal buckets, same nine slots and same order as
028100*CAPCONST's Cap-Pm-Position table (entries 1-8 named, 9 OTHR).
028200 01  Cap-Possub-Table.
028300     03  Cap-Ps-Entry            occurs 9 times.
028400         05  Cap-Ps-Count        pic 9(4)  comp.
028500         05  Cap-Ps-Cap-Hit      pic 9(9)  comp-3.
028600*
028700 linkage section.
028800*---------------
028900*
029000 copy "capcall.cob".
029100*
029200 report section.
029300*--------------
029400*
029500*League Cap Overview - one line per team, league totals on
029600*the final footing. Column widths and pictures per the
029700*league office's own layout memo for this listing.
029800 rd  Cap-League-Report
029900     control      final
030000     page limit   58 lines
030100     heading      1
030200     first detail 6
030300     last  detail 54.
030400*
030500 01  Cap-Lg-Page-Head  type page heading.
030600     03  line   1.
030700         05  col   1  pic x(27) value
030800                       "LEAGUE SALARY CAP OVERVIEW".
030900         05  col  90  pic x(6)  value "PAGE  ".
031000         05  col  96  pic zzz9  source Page-Counter.
031100     03  line   2.
031200         05  col   1  pic x(10) value "CAP YEAR: ".
031300         05  col  11  pic 9(4)  source Cap-Year.
031400         05  col  20  pic x(10) value "BASE CAP: ".
031500         05  col  30  pic $zz,zzz,zzz,zz9  source Cap-Base.
031600     03  line   4.
031700         05  col   1  pic x(4)  value "TEAM".
031800         05  col   8  pic x(20) value "CITY".
031900         05  col  29  pic x(20) value "NAME".
032000         05  col  53  pic x(8)  value "CAP USED".
032100         05  col  70  pic x(9)  value "CAP SPACE".
032200         05  col  88  pic x(7)  value "CAP PCT".
032300*
032400 01  Cap-Lg-Detail  type is detail  line plus 1.
032500     03  col   1  pic 9(4)  source Cap-Lg-Team-Id.
032600     03  col   8  pic x(20) source Cap-Lg-City.
032700     03  col  29  pic x(20) source Cap-Lg-Name.
032800     03  col  50  pic zzz,zzz,zzz,zz9  source Cap-Lg-Cap-Used.
032900     03  col  66  pic -zzz,zzz,zzz,zz9 source Cap-Lg-Cap-Space.
033000     03  col  84  pic zz9.9            source Cap-Lg-Cap-Pct.
033100*
033200 01  type control footing final  line plus 2.
033300     03  col   1  pic x(22) value "LEAGUE CAP USED TOTAL:".
033400     03  col  24  pic zz,zzz,zzz,zzz,zz9 source ws-lg-tot-used.
033500     03  col  46  pic x(17) value "DEAD MONEY TOTAL:".
033600     03  col  64  pic zz,zzz,zzz,zzz,zz9 source ws-lg-tot-dead.
033700     03  col  86  pic x(6)  value "TEAMS:".
033800     03  col  93  pic zz9   source ws-cap-tm-count.
033900*
034000*Team Cap Summary - one section per team, printed after the
034100*league section: team header, top ten contracts by cap hit,
034200*position subtotal block, team totals.
034300 rd  Cap-Team-Report
034400     control      final
034500     page limit   58 lines
034600     heading      1
034700     first detail 6
034800     last  detail 54.
034900*
035000 01  Cap-Te-Page-Head  type page heading.
035100     03  line   1.
035200         05  col   1  pic x(24) value
035300                       "TEAM CAP SUMMARY REPORT".
035400         05  col  90  pic x(6)  value "PAGE  ".
035500         05  col  96  pic zzz9  source Page-Counter.
035600     03  line   2.
035700         05  col   1  pic x(10) value "CAP YEAR: ".
035800         05  col  11  pic 9(4)  source Cap-Year.
035900         05  col  20  pic x(10) value "RUN DATE: ".
036000         05  col  31  pic x(10) source ws-cap-date.
036100*
036200 01  Cap-Te-Team-Head  type is detail  line plus 2.
036300     03  col   1  pic x(6)  value "TEAM: ".
036400     03  col   7  pic 9(4)  source Cap-Te-Team-Id.
036500     03  col  13  pic x(20) source Cap-Te-City.
036600     03  col  34  pic x(20) source Cap-Te-Name.
036700     03  col  56  pic x(8)  value "ROSTER: ".
036800     03  col  64  pic zz9   source Cap-Te-Roster-Count.
036900*
037000 01  Cap-Te-Contract-Detail  type is detail  line plus 1.
037100     03  col   3  pic x(4)  value "CON ".
037200     03  col   7  pic 9(6)  source Cap-Te-Player-Id.
037300     03  col  15  pic x(15) source Cap-Te-Last.
037400     03  col  31  pic x(15) source Cap-Te-First.
037500     03  col  47  pic x(5)  source Cap-Te-Position.
037600     03  col  53  pic x(2)  source Cap-Te-Type.
037700     03  col  57  pic zzz,zzz,zz9 source Cap-Te-Base.
037800     03  col  70  pic zzz,zzz,zz9 source Cap-Te-Cap-Hit.
037900*
038000 01  Cap-Te-Possub-Detail  type is detail  line plus 1.
038100     03  col   3  pic x(4)  value "POS ".
038200     03  col   7  pic x(5)  source Cap-Te-Possub-Position.
038300     03  col  14  pic x(11) value "CONTRACTS: ".
038400     03  col  25  pic zz9   source Cap-Te-Possub-Count.
038500     03  col  30  pic x(9)  value "CAP HIT: ".
038600     03  col  39  pic zzz,zzz,zz9 source Cap-Te-Possub-Cap-Hit.
038700*
038800 01  Cap-Te-Totals-Detail  type is detail  line plus 2.
038900     03  col   1  pic x(11) value "CAP USED: ".
039000     03  col  12  pic zzz,zzz,zz9  source Cap-Te-Cap-Used.
039100     03  col  27  pic x(12) value "DEAD MONEY: ".
039200     03  col  39  pic zzz,zzz,zz9  source Cap-Te-Dead-Money.
039300     03  col  54  pic x(11) value "CAP SPACE: ".
039400     03  col  65  pic -zzz,zzz,zz9 source Cap-Te-Cap-Space.
039500     03  col  80  pic x(6)  value "UTIL: ".
039600     03  col  86  pic zz9.9 source Cap-Te-Util-Pct.
039700     03  col  92  pic x(8)  value "HEALTH: ".
039800     03  col 100  pic x(9)  source Cap-Te-Health.
039900     03  col 110  pic x(4)  value "FX: ".
040000     03  col 114  pic x(6)  source Cap-Te-Flex.
040100*
040200*Simple cap used - raw year-1 base salaries, active roster only,
040300*separate from the cap-hit based CAP USED above (Ticket CAP-171).
040400 01  Cap-Te-Simple-Detail  type is detail  line plus 1.
040500     03  col   1  pic x(18) value "SIMPLE CAP USED: ".
040600     03  col  19  pic zzz,zzz,zz9  source Cap-Te-Simple-Used.
040700*
040800*Current-line print work areas - loaded before each GENERATE,
040900*same idiom as CAPPLYEV's Cap-Pe-Cur.
041000 01  Cap-Lg-Cur.
041100     03  Cap-Lg-Team-Id      pic 9(4)   comp.
041200     03  Cap-Lg-City         pic x(20).
041300     03  Cap-Lg-Name         pic x(20).
041400     03  Cap-Lg-Cap-Used     pic 9(9)   comp-3.
041500     03  Cap-Lg-Cap-Space    pic s9(9)  comp-3.
041600     03  Cap-Lg-Cap-Pct      pic 999v9  comp-3.
041700*
041800 01  Cap-Te-Cur.
041900     03  Cap-Te-Team-Id          pic 9(4)   comp.
042000     03  Cap-Te-City             pic x(20).
042100     03  Cap-Te-Roster-Count     pic 9(4)   comp.
042200     03  Cap-Te-Name             pic x(20).
042300     03  Cap-Te-Player-Id        pic 9(6)   comp.
042400     03  Cap-Te-Last             pic x(15).
042500     03  Cap-Te-First            pic x(15).
042600     03  Cap-Te-Position         pic x(5).
042700     03  Cap-Te-Type             pic x(2).
042800     03  Cap-Te-Base             pic 9(9)   comp-3.
042900     03  Cap-Te-Cap-Hit          pic 9(9)   comp-3.
043000     03  Cap-Te-Possub-Position  pic x(5).
043100     03  Cap-Te-Possub-Count     pic 9(4)   comp.
043200     03  Cap-Te-Possub-Cap-Hit   pic 9(9)   comp-3.
043300     03  Cap-Te-Cap-Used         pic 9(9)   comp-3.
043400     03  Cap-Te-Simple-Used      pic 9(9)   comp-3.
043500     03  Cap-Te-Dead-Money       pic 9(9)   comp-3.
043600     03  Cap-Te-Cap-Space        pic s9(9)  comp-3.
043700     03  Cap-Te-Util-Pct         pic 999v9  comp-3.
043800     03  Cap-Te-Health           pic x(9).
043900     03  Cap-Te-Flex             pic x(6).
044000*
044100 procedure division  using  Cap-Calling-Data.
044200*============================================
044300*
044400*000-main runs the whole report step in one call from CAP000
044500*- see CAP000 000-main for the CALL chain, CAPTRAN then
044600*CAPPLYEV then CAPRGSTR last.
044700 000-main.
044800     accept    ws-today9  from date yyyymmdd.
044900     move      ws-today-dd  to  ws-cap-uk-day.
045000     move      ws-today-mm  to  ws-cap-uk-mon.
045100     compute   ws-cap-uk-yr  =
045200               (ws-today-cc  *  100)  +  ws-today-yy.
045300     perform   010-open-files.
045400     perform   aa020-load-team-table     thru aa020-exit.
045500     perform   aa030-load-player-table   thru aa030-exit.
045600     perform   aa040-load-contract-table thru aa040-exit.
045700     perform   dd200-team-aggregate      thru dd200-exit.
045800     perform   ee100-print-league-report thru ee100-exit.
045900     perform   ff100-print-team-reports  thru ff100-exit.
046000     perform   zz020-close-files         thru zz020-exit.
046100     exit      program.
046200*
046300 010-open-files.
046400     open     input   Cap-Team-File
046500                      Cap-Plyr-File
046600                      Cap-Cont-File.
046700     open     output  Print-File.
046800 010-exit.
046900     exit.
047000*
047100*Team Master load - whole file into Cap-Tm-Table, same
047200*ascending Team-Id order CAPTRAN's own aa020 relies on.
047300 aa020-load-team-table.
047400     move     zero  to  ws-cap-tm-count.
047500     read     Cap-Team-File
047600              at end  move "Y" to ws-team-eof.
047700     perform  aa021-load-team-entry thru aa021-exit
047800              until  ws-team-eof  =  "Y".
047900 aa020-exit.
048000     exit.
048100*
048200 aa021-load-team-entry.
048300     add      1  to  ws-cap-tm-count.
048400     move     Team-Id    to  Cap-Tm-Id (ws-cap-tm-count).
048500     move     Team-Name  to  Cap-Tm-Name (ws-cap-tm-count).
048600     move     Team-City  to  Cap-Tm-City (ws-cap-tm-count).
048700     move     Team-Abbr  to  Cap-Tm-Abbr (ws-cap-tm-count).
048800     add      1  to  ws-recs-in.
048900     read     Cap-Team-File
049000              at end  move "Y" to ws-team-eof.
049100 aa021-exit.
049200     exit.
049300*
049400*Player Master load - name fields carried here (CAPTRAN's own
049500*copy drops them, it never prints a player's name).
049600 aa030-load-player-table.
049700     move     zero  to  ws-cap-pl-count.
049800     read     Cap-Plyr-File
049900              at end  move "Y" to ws-plyr-eof.
050000     perform  aa031-load-player-entry thru aa031-exit
050100              until  ws-plyr-eof  =  "Y".
050200 aa030-exit.
050300     exit.
050400*
050500 aa031-load-player-entry.
050600     add      1  to  ws-cap-pl-count.
050700     move     Ply-Id           to
050800              Cap-Pl-Id (ws-cap-pl-count).
050900     move     Ply-First-Name   to
051000              Cap-Pl-First (ws-cap-pl-count).
051100     move     Ply-Last-Name    to
051200              Cap-Pl-Last (ws-cap-pl-count).
051300     move     Ply-Position     to
051400              Cap-Pl-Position (ws-cap-pl-count).
051500     move     Ply-Team-Id      to
051600              Cap-Pl-Team-Id (ws-cap-pl-count).
051700     move     Ply-Roster-Status  to
051800              Cap-Pl-Roster-Stat (ws-cap-pl-count).
051900     add      1  to  ws-recs-in.
052000     read     Cap-Plyr-File
052100              at end  move "Y" to ws-plyr-eof.
052200 aa031-exit.
052300     exit.
052400*
052500*Contract Master load - old copy, whole file into Cap-Ct-
052600*Table; only year-1 salary/cap-hit/dead-money is kept, per the
052700*Team Aggregation simplification noted at the table above.
052800 aa040-load-contract-table.
052900     move     zero  to  ws-cap-ct-count.
053000     read     Cap-Cont-File
053100              at end  move "Y" to ws-cont-eof.
053200     perform  aa041-load-contract-entry thru aa041-exit
053300              until  ws-cont-eof  =  "Y".
053400 aa040-exit.
053500     exit.
053600*
053700 aa041-load-contract-entry.
053800     add      1  to  ws-cap-ct-count.
053900     move     ws-cap-ct-count  to  ws-ct-sub.
054000     move     Con-Id             to  Cap-Ct-Id (ws-ct-sub).
054100     move     Con-Player-Id      to
054200              Cap-Ct-Player-Id (ws-ct-sub).
054300     move     Con-Team-Id        to
054400              Cap-Ct-Team-Id (ws-ct-sub).
054500     move     Con-Type           to  Cap-Ct-Type (ws-ct-sub).
054600     move     Con-Active         to  Cap-Ct-Active (ws-ct-sub).
054700     move     Con-Years          to  Cap-Ct-Years (ws-ct-sub).
054800     move     Con-Signing-Bonus  to
054900              Cap-Ct-Signing-Bonus (ws-ct-sub).
055000     move     Con-Salary (1)     to
055100              Cap-Ct-Salary (ws-ct-sub 1).
055200     move     Con-Cap-Hit (1)    to
055300              Cap-Ct-Cap-Hit (ws-ct-sub 1).
055400     move     Con-Dead-Money (1) to
055500              Cap-Ct-Dead-Money (ws-ct-sub 1).
055600     add      1  to  ws-recs-in.
055700     read     Cap-Cont-File
055800              at end  move "Y" to ws-cont-eof.
055900 aa041-exit.
056000     exit.
056100*
056200*Position multiplier lookup, same table and same linear-scan
056300*idiom as CAPTRAN bb131/bb132 and CAPPLYEV cc161/cc162 - entry
056400*9 (OTHR) catches anything not matched in entries 1-8.
056500 bb131-find-position-mult.
056600     move     9  to  ws-pm-idx.
056700     move     1  to  ws-pm-sub.
056800     perform  bb132-find-position-loop thru bb132-exit
056900              until  ws-pm-sub  >  8
057000              or  ws-pm-idx  not =  9.
057100 bb131-exit.
057200     exit.
057300*
057400 bb132-find-position-loop.
057500     if       Cap-Pm-Position (ws-pm-sub)  =  ws-mv-position
057600              move  ws-pm-sub  to  ws-pm-idx.
057700     add      1  to  ws-pm-sub.
057800 bb132-exit.
057900     exit.
058000*
058100*Player lookup by Ply-Id, sequential search of the in-memory
058200*table built at aa030 - same house convention as CAPTRAN
058300*bb200/bb201.
058400 bb200-find-player-by-id.
058500     move     zero  to  ws-pidx.
058600     move     1     to  ws-pl-sub.
058700     perform  bb201-find-player-loop thru bb201-exit
058800              until  ws-pl-sub  >  ws-cap-pl-count
058900              or  ws-pidx  not =  zero.
059000 bb200-exit.
059100     exit.
059200*
059300 bb201-find-player-loop.
059400     if       Cap-Pl-Id (ws-pl-sub)  =  ws-fp-sub
059500              move  ws-pl-sub  to  ws-pidx.
059600     add      1  to  ws-pl-sub.
059700 bb201-exit.
059800     exit.
059900*
060000*Team Aggregation (Batch Flow 4) - roster count, simple cap
060100*used and dead money off year-1 of each active/inactive
060200*contract, then CAPCALC functions 2 and 4 for cap space, cap
060300*percentage, utilisation, health and flexibility.
060400 dd200-team-aggregate.
060500     move     1  to  ws-tm-sub.
060600     perform  dd205-aggregate-one-team thru dd205-exit
060700              until  ws-tm-sub  >  ws-cap-tm-count.
060800     move     zero  to  ws-lg-tot-used  ws-lg-tot-dead.
060900     move     1  to  ws-tm-sub.
061000     perform  dd207-foot-one-team thru dd207-exit
061100              until  ws-tm-sub  >  ws-cap-tm-count.
061200 dd200-exit.
061300     exit.
061400*
061500 dd205-aggregate-one-team.
061600     move     zero  to  Cap-Ag-Roster-Count (ws-tm-sub)
061700                        Cap-Ag-Cap-Used (ws-tm-sub)
061800                        Cap-Ag-Simple-Used (ws-tm-sub)
061900                        Cap-Ag-Dead-Money (ws-tm-sub).
062000     move     1  to  ws-pl-sub.
062100     perform  dd206-count-roster thru dd206-exit
062200              until  ws-pl-sub  >  ws-cap-pl-count.
062300     move     1  to  ws-ct-sub.
062400     perform  dd210-accumulate-one-contract thru dd210-exit
062500              until  ws-ct-sub  >  ws-cap-ct-count.
062600     move     2  to  Capcalc-Function.
062700     move     Cap-Ag-Cap-Used (ws-tm-sub)  to
062800              Capcalc-Team-Cap-Used-In.
062900     move     Cap-Ag-Dead-Money (ws-tm-sub)  to
063000              Capcalc-Team-Dead-In.
063100     call     "capcalc"  using  Capcalc-Ws.
063200     move     Capcalc-Team-Cap-Space-Out  to
063300              Cap-Ag-Cap-Space (ws-tm-sub).
063400     move     Capcalc-Team-Cap-Pct-Out  to
063500              Cap-Ag-Cap-Pct (ws-tm-sub).
063600     move     4  to  Capcalc-Function.
063700     call     "capcalc"  using  Capcalc-Ws.
063800     move     Capcalc-Util-Pct-Out  to
063900              Cap-Ag-Util-Pct (ws-tm-sub).
064000     move     Capcalc-Health-Out    to  Cap-Ag-Health (ws-tm-sub).
064100     move     Capcalc-Flex-Out      to  Cap-Ag-Flex (ws-tm-sub).
064200     add      1  to  ws-tm-sub.
064300 dd205-exit.
064400     exit.
064500*
064600 dd206-count-roster.
064700     if       Cap-Pl-Team-Id (ws-pl-sub)  =  Cap-Tm-Id (ws-tm-sub)
064800        and   Cap-Pl-Roster-Stat (ws-pl-sub)  =  "AC"
064900              add  1  to  Cap-Ag-Roster-Count (ws-tm-sub).
065000     add      1  to  ws-pl-sub.
065100 dd206-exit.
065200     exit.
065300*
065400*One contract row's worth of accumulation, active contracts
065500*into cap used, inactive (released) into dead money - year-1
065600*only, see the Team Aggregation note at Cap-Ct-Table above.
065700 dd210-accumulate-one-contract.
065800     if       Cap-Ct-Team-Id (ws-ct-sub)  =  Cap-Tm-Id (ws-tm-sub)
065900              if  Cap-Ct-Active (ws-ct-sub)  =  "Y"
066000                  if  Cap-Ct-Cap-Hit (ws-ct-sub 1)  =  zero
066100                      perform  dd215-ensure-cap-hit thru
066200                               dd215-exit
066300                  end-if
066400                  add  Cap-Ct-Cap-Hit (ws-ct-sub 1)  to
066500                       Cap-Ag-Cap-Used (ws-tm-sub)
066600                  add  Cap-Ct-Salary (ws-ct-sub 1)  to
066700                       Cap-Ag-Simple-Used (ws-tm-sub)
066800              else
066900                  add  Cap-Ct-Dead-Money (ws-ct-sub 1)  to
067000                       Cap-Ag-Dead-Money (ws-tm-sub)
067100              end-if.
067200     add      1  to  ws-ct-sub.
067300 dd210-exit.
067400     exit.
067500*
067600*Backfills a year-1 cap hit CAPTRAN has not yet computed for
067700*this contract (a same-day rookie signing, say) - CAPCALC
067800*function 1, same call shape as CAPTRAN bb195/bb196.
067900 dd215-ensure-cap-hit.
068000     move     1  to  Capcalc-Function.
068100     move     Cap-Ct-Years (ws-ct-sub)  to  Capcalc-Years.
068200     move     Cap-Ct-Signing-Bonus (ws-ct-sub)  to
068300              Capcalc-Signing-Bonus.
068400     move     Cap-Ct-Salary (ws-ct-sub 1)  to  Capcalc-Salary-In.
068500     call     "capcalc"  using  Capcalc-Ws.
068600     move     Capcalc-Cap-Hit-Out  to
068700              Cap-Ct-Cap-Hit (ws-ct-sub 1).
068800 dd215-exit.
068900     exit.
069000*
069100 dd207-foot-one-team.
069200     add      Cap-Ag-Cap-Used (ws-tm-sub)    to  ws-lg-tot-used.
069300     add      Cap-Ag-Dead-Money (ws-tm-sub)  to  ws-lg-tot-dead.
069400     add      1  to  ws-tm-sub.
069500 dd207-exit.
069600     exit.
069700*
069800*League Cap Overview (Batch Flow 5) - one line per team in
069900*Team-Id order, league totals fall out on the final footing.
070000 ee100-print-league-report.
070100     initiate  Cap-League-Report.
070200     move      1  to  ws-tm-sub.
070300     perform   ee105-print-one-team-line thru ee105-exit
070400               until  ws-tm-sub  >  ws-cap-tm-count.
070500     terminate Cap-League-Report.
070600 ee100-exit.
070700     exit.
070800*
070900 ee105-print-one-team-line.
071000     move     Cap-Tm-Id (ws-tm-sub)    to  Cap-Lg-Team-Id.
071100     move     Cap-Tm-City (ws-tm-sub)  to  Cap-Lg-City.
071200     move     Cap-Tm-Name (ws-tm-sub)  to  Cap-Lg-Name.
071300     move     Cap-Ag-Cap-Used (ws-tm-sub)   to  Cap-Lg-Cap-Used.
071400     move     Cap-Ag-Cap-Space (ws-tm-sub)  to  Cap-Lg-Cap-Space.
071500     move     Cap-Ag-Cap-Pct (ws-tm-sub)    to  Cap-Lg-Cap-Pct.
071600     generate Cap-Lg-Detail.
071700     add      1  to  ws-tm-sub.
071800 ee105-exit.
071900     exit.
072000*
072100*Team Cap Summary section - one per team, printed after the
072200*league section closes out.
072300 ff100-print-team-reports.
072400     initiate  Cap-Team-Report.
072500     move      1  to  ws-tm-sub.
072600     perform   ff105-print-one-team thru ff105-exit
072700               until  ws-tm-sub  >  ws-cap-tm-count.
072800     terminate Cap-Team-Report.
072900 ff100-exit.
073000     exit.
073100*
073200 ff105-print-one-team.
073300     move     Cap-Tm-Id (ws-tm-sub)    to  Cap-Te-Team-Id.
073400     move     Cap-Tm-City (ws-tm-sub)  to  Cap-Te-City.
073500     move     Cap-Tm-Name (ws-tm-sub)  to  Cap-Te-Name.
073600     move     Cap-Ag-Roster-Count (ws-tm-sub)  to
073700              Cap-Te-Roster-Count.
073800     generate Cap-Te-Team-Head.
073900     perform  ff110-collect-team-contracts thru ff110-exit.
074000     perform  ff120-print-top-contracts thru ff120-exit.
074100     perform  ff130-position-subtotals thru ff130-exit.
074200     perform  ff140-print-team-totals thru ff140-exit.
074300     add      1  to  ws-tm-sub.
074400 ff105-exit.
074500     exit.
074600*
074700*Collects every active contract for the team in hand off the
074800*in-memory table, player name/position resolved via bb200 -
074900*this list also drives the position subtotals at ff130, not
075000*just the top-ten print at ff120.
075100 ff110-collect-team-contracts.
075200     move     zero  to  ws-sel-count.
075300     move     1  to  ws-ct-sub.
075400     perform  ff111-collect-one-contract thru ff111-exit
075500              until  ws-ct-sub  >  ws-cap-ct-count.
075600 ff110-exit.
075700     exit.
075800*
075900 ff111-collect-one-contract.
076000     if       Cap-Ct-Team-Id (ws-ct-sub)  =  Cap-Tm-Id (ws-tm-sub)
076100        and   Cap-Ct-Active (ws-ct-sub)  =  "Y"
076200              add   1  to  ws-sel-count
076300              move  Cap-Ct-Player-Id (ws-ct-sub)  to
076400                    Cap-Sel-Player-Id (ws-sel-count)
076500              move  Cap-Ct-Type (ws-ct-sub)  to
076600                    Cap-Sel-Type (ws-sel-count)
076700              move  Cap-Ct-Salary (ws-ct-sub 1)  to
076800                    Cap-Sel-Base (ws-sel-count)
076900              move  Cap-Ct-Cap-Hit (ws-ct-sub 1)  to
077000                    Cap-Sel-Cap-Hit (ws-sel-count)
077100              move  "N"  to  Cap-Sel-Used (ws-sel-count)
077200              move  Cap-Ct-Player-Id (ws-ct-sub)  to  ws-fp-sub
077300              perform  bb200-find-player-by-id thru bb200-exit
077400              if    ws-pidx  not =  zero
077500                    move  Cap-Pl-Last (ws-pidx)  to
077600                          Cap-Sel-Last (ws-sel-count)
077700                    move  Cap-Pl-First (ws-pidx)  to
077800                          Cap-Sel-First (ws-sel-count)
077900                    move  Cap-Pl-Position (ws-pidx)  to
078000                          Cap-Sel-Position (ws-sel-count)
078100              else
078200                    move  spaces  to
078300                          Cap-Sel-Last (ws-sel-count)
078400                          Cap-Sel-First (ws-sel-count)
078500                          Cap-Sel-Position (ws-sel-count)
078600              end-if.
078700     add      1  to  ws-ct-sub.
078800 ff111-exit.
078900     exit.
079000*
079100*Top ten contracts by cap hit, descending - no SORT verb in
079200*this shop (see CAPTRAN bb900 team contract summary, which
079300*does the same job unsorted), so a manual partial selection:
079400*ten passes, each picking the highest cap hit not yet used.
079500 ff120-print-top-contracts.
079600     perform  ff121-print-one-rank thru ff121-exit
079700              varying  ws-rank  from  1  by  1
079800              until    ws-rank  >  10
079900              or       ws-rank  >  ws-sel-count.
080000 ff120-exit.
080100     exit.
080200*
080300 ff121-print-one-rank.
080400     perform  ff122-find-max-unused thru ff122-exit.
080500     if       ws-sel-sub  not =  zero
080600              move  "Y"  to  Cap-Sel-Used (ws-sel-sub)
080700              move  Cap-Sel-Player-Id (ws-sel-sub)  to
080800                    Cap-Te-Player-Id
080900              move  Cap-Sel-Last (ws-sel-sub)  to  Cap-Te-Last
081000              move  Cap-Sel-First (ws-sel-sub) to  Cap-Te-First
081100              move  Cap-Sel-Position (ws-sel-sub)  to
081200                    Cap-Te-Position
081300              move  Cap-Sel-Type (ws-sel-sub)  to  Cap-Te-Type
081400              move  Cap-Sel-Base (ws-sel-sub)  to  Cap-Te-Base
081500              move  Cap-Sel-Cap-Hit (ws-sel-sub)  to
081600                    Cap-Te-Cap-Hit
081700              generate  Cap-Te-Contract-Detail.
081800 ff121-exit.
081900     exit.
082000*
082100*Ticket CAP-123 - a tie on cap hit used to leave the tied
082200*loser eligible to be picked again next rank, printing the
082300*same cap hit twice; ff124 now marks every other row tied
082400*with the chosen maximum used without printing it again.
082500 ff122-find-max-unused.
082600     move     zero  to  ws-sel-sub  ws-sel-max.
082700     move     1  to  ws-sc-sub.
082800     perform  ff123-find-max-loop thru ff123-exit
082900              until  ws-sc-sub  >  ws-sel-count.
083000     if       ws-sel-sub  not =  zero
083100              move  1  to  ws-sc-sub
083200              perform  ff124-mark-ties-used thru ff124-exit
083300                       until  ws-sc-sub  >  ws-sel-count
083400     end-if.
083500 ff122-exit.
083600     exit.
083700*
083800 ff123-find-max-loop.
083900     if       Cap-Sel-Used (ws-sc-sub)  =  "N"
084000        and   Cap-Sel-Cap-Hit (ws-sc-sub)  >  ws-sel-max
084100              move  Cap-Sel-Cap-Hit (ws-sc-sub)  to  ws-sel-max
084200              move  ws-sc-sub  to  ws-sel-sub.
084300     add      1  to  ws-sc-sub.
084400 ff123-exit.
084500     exit.
084600*
084700 ff124-mark-ties-used.
084800     if       ws-sc-sub  not =  ws-sel-sub
084900        and   Cap-Sel-Used (ws-sc-sub)  =  "N"
085000        and   Cap-Sel-Cap-Hit (ws-sc-sub)  =  ws-sel-max
085100              move  "Y"  to  Cap-Sel-Used (ws-sc-sub).
085200     add      1  to  ws-sc-sub.
085300 ff124-exit.
085400     exit.
085500*
085600*Cap used subtotaled by position, off the same collected list
085700*ff110 built - all active contracts, not just the printed top
085800*ten, so these subtotals foot to the team's full cap used.
085900 ff130-position-subtotals.
086000     move     zero  to  Cap-Ps-Count (1)  Cap-Ps-Count (2)
086100              Cap-Ps-Count (3)  Cap-Ps-Count (4)
086200              Cap-Ps-Count (5)  Cap-Ps-Count (6)
086300              Cap-Ps-Count (7)  Cap-Ps-Count (8)
086400              Cap-Ps-Count (9).
086500     move     zero  to  Cap-Ps-Cap-Hit (1)  Cap-Ps-Cap-Hit (2)
086600              Cap-Ps-Cap-Hit (3)  Cap-Ps-Cap-Hit (4)
086700              Cap-Ps-Cap-Hit (5)  Cap-Ps-Cap-Hit (6)
086800              Cap-Ps-Cap-Hit (7)  Cap-Ps-Cap-Hit (8)
086900              Cap-Ps-Cap-Hit (9).
087000     move     1  to  ws-sc-sub.
087100     perform  ff132-accumulate-one-position thru ff132-exit
087200              until  ws-sc-sub  >  ws-sel-count.
087300     perform  ff133-print-one-position thru ff133-exit
087400              varying  ws-pm-sub  from  1  by  1
087500              until    ws-pm-sub  >  9.
087600 ff130-exit.
087700     exit.
087800*
087900 ff132-accumulate-one-position.
088000     move     Cap-Sel-Position (ws-sc-sub)  to  ws-mv-position.
088100     perform  bb131-find-position-mult thru bb131-exit.
088200     add      1  to  Cap-Ps-Count (ws-pm-idx).
088300     add      Cap-Sel-Cap-Hit (ws-sc-sub)  to
088400              Cap-Ps-Cap-Hit (ws-pm-idx).
088500     add      1  to  ws-sc-sub.
088600 ff132-exit.
088700     exit.
088800*
088900 ff133-print-one-position.
089000     if       Cap-Ps-Count (ws-pm-sub)  not =  zero
089100              move  Cap-Pm-Position (ws-pm-sub)  to
089200                    Cap-Te-Possub-Position
089300              move  Cap-Ps-Count (ws-pm-sub)  to
089400                    Cap-Te-Possub-Count
089500              move  Cap-Ps-Cap-Hit (ws-pm-sub)  to
089600                    Cap-Te-Possub-Cap-Hit
089700              generate  Cap-Te-Possub-Detail.
089800 ff133-exit.
089900     exit.
090000*
090100 ff140-print-team-totals.
090200     move     Cap-Ag-Cap-Used (ws-tm-sub)    to  Cap-Te-Cap-Used.
090300     move     Cap-Ag-Dead-Money (ws-tm-sub)  to
090400              Cap-Te-Dead-Money.
090500     move     Cap-Ag-Cap-Space (ws-tm-sub)   to  Cap-Te-Cap-Space.
090600     move     Cap-Ag-Util-Pct (ws-tm-sub)    to  Cap-Te-Util-Pct.
090700     move     Cap-Ag-Health (ws-tm-sub)      to  Cap-Te-Health.
090800     move     Cap-Ag-Flex (ws-tm-sub)        to  Cap-Te-Flex.
090900     generate Cap-Te-Totals-Detail.
091000     move     Cap-Ag-Simple-Used (ws-tm-sub)  to
091100              Cap-Te-Simple-Used.
091200     generate Cap-Te-Simple-Detail.
091300 ff140-exit.
091400     exit.
091500*
091600 zz020-close-files.
091700     close    Cap-Team-File
091800              Cap-Plyr-File
091900              Cap-Cont-File
092000              Print-File.
092100 zz020-exit.
092200     exit.
