000100*******************************************************
000110*
000120*                  Salary-Cap batch
000130*                  Contract Engine
000140*
000150*******************************************************
000160*
000170 identification          division.
000180*===============================
000190*
000200***
000210 program-id.         captran.
000220***
000230 author.             V B Coen.
000240 installation.       Applewood Computers.
000250 date-written.       12/05/1988.
000260 date-compiled.
000270 security.           Copyright (C) 1985-2026,
000280*                    Vincent Bryan Coen.
000290*                    Distributed under the GNU
000300*                    General Public License.  See
000310*                    the file COPYING for details.
000320***
000330*    remarks.       Contract Engine transaction batch - applies
000340*                    NEWRK, NEWVT, EXTND, RESTR, RELSE and FRTAG
000350*                    transactions against the in-memory contract
000360*                    table, calls CAPCALC for cap-hit and dead-
000370*                    money recomputation, and rewrites the
000380*                    Contract Master with the results.
000390***
000400*    version.       1.00 of 13/11/25.
000410******
000420* Changes:
000430* 12/05/1988 vbc - Written as the payroll one-off adjustments
000440*                  batch (transaction codes applied against an in-
000450*                  memory table, rewritten to a new master) - see
000460*                  PYRGSTR for the sibling report side of that
000470*                  pairing.
000480* 14/02/1990 vbc - Table size raised, was truncating silently on a
000490*                  large run - now aborts instead.
000500* 30/12/1998 vbc - Year 2000 audit - no 2-digit years held in this
000510*                  module, no changes required, logged per office
000520*                  memo.
000530* 16/04/2024 vbc - Copyright notice update superseding all
000540*                  previous notices.
000550* 13/11/2025 vbc - 1.00 Rebuilt as CAPTRAN for the Salary-Cap
000560*                  system - old payroll adjustment codes removed,
000570*                  replaced by
000580*                  NEWRK/NEWVT/EXTND/RESTR/RELSE/FRTAG.
000590* 18/11/2025 vbc - 1.00 Added bb130 market value and bb140
000600*                  extension negotiation, draw-in acceptance test
000610*                  per Personnel.
000620* 22/11/2025 vbc - 1.00 Added bb150 restructure and bb160 release,
000630*                  dead-money split now via CAPCALC function 3.
000640* 27/11/2025 vbc - 1.00 Added bb180 franchise tag.
000650* 03/12/2025 vbc - 1.00 File organisation simplified off
000660*                  indexed/dynamic - CAPTEAM/CAPPLYR/CAPCONT now
000670*                  loaded whole into tables at aa020/aa030/aa040,
000680*                  searched from there.
000690* 09/12/2025 vbc - 1.00 Added bb900 team contract summary - counts
000700*                  and values by contract type and by player
000710*                  position.
000720* 19/12/2025 vbc - 1.00 Ticket CAP-121 - RESTR was rejecting a
000730*                  restructure amount equal to (not just over)
000740*                  year-1 base; now only rejects when strictly
000750*                  greater, per Personnel.
000760* 06/01/2026 vbc - 1.01 Ticket CAP-134 - EXTND rejection message
000770*                  wasn't showing the market value/chance figures
000780*                  RESTR and RELSE already show; Personnel need
000790*                  those numbers to see why the market said no.
000800* 06/01/2026 vbc - 1.01 Ticket CAP-170 - Added bb190/bb191, the
000810*                  per-contract analysis Personnel asked for -
000820*                  per-year base/cap-hit/dead-money, total and
000830*                  average cap hit, guaranteed pct and dead-money
000840*                  pct of total value. Runs off ws-idx right after
000850*                  every bb195 recompute so it always sees the
000860*                  contract's latest figures.
000870* 09/01/2026 vbc - 1.01 Ticket CAP-175 - bb160 and bb195 were
000880*                  MOVEing to the 88-levels Capcalc-Fn-Dead-Money
000890*                  and Capcalc-Fn-Cap-Hit instead of to the field
000900*                  they condition-name, Capcalc-Function - illegal
000910*                  MOVE target and the dispatch was never actually
000920*                  set; RELSE dead-money split and every cap-hit
000930*                  recompute (NEWRK/NEWVT/RESTR/FRTAG) fixed to
000940*                  MOVE the function number straight to
000950*                  Capcalc-Function, matching capcalc's own
000960*                  000-main dispatcher.
000970*
000980***********************************************************
000990*
001000* Copyright Notice.
001010* ****************
001020*
001030* This module is part of the Applewood Computers Salary-Cap system
001040* and is Copyright (c) Vincent B Coen, 1985-2026 and later.
001050*
001060* This program is free software; you can redistribute it and/or
001070* modify it under the terms of the GNU General Public License as
001080* published by the Free Software Foundation; version 3 and later,
001090* for personal usage including use within a business, excluding
001100* repackaging for resale.
001110*
001120* This program is distributed in the hope it will be useful, but
001130* WITHOUT ANY WARRANTY, without even the implied warranty of
001140* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the GNU
001150* General Public License for more details.
001160*
001170***********************************************************
001180*
001190 environment             division.
001200*===============================
001210*
001220 configuration           section.
001230 special-names.
001240        C01 IS TOP-OF-FORM
001250        CLASS CAP-NUMERIC-CHARS IS "0" THRU "9"
001260        UPSI-0 ON STATUS IS CAP-DEBUG-ON
001270               OFF STATUS IS CAP-DEBUG-OFF.
001280 input-output            section.
001290*------------------------------
001300 file-control.
001310*
001320* Old copy of the Contract Master, the Team and Player
001330* masters (read-only) and the day's Transaction file.
001340     copy "selteam.cob".
001350     copy "selplyr.cob".
001360     copy "selcont.cob".
001370*
001380* New copy of the Contract Master, written at zz010.
001390     copy "selconto.cob".
001400     copy "seltrxn.cob".
001410*
001420 data                    division.
001430*===============================
001440 file section.
001450*------------
001460*
001470 copy "fdteam.cob".
001480 copy "fdplyr.cob".
001490 copy "fdcont.cob".
001500 copy "fdconto.cob".
001510 copy "fdtrxn.cob".
001520*
001530 working-storage section.
001540*----------------------
001550*
001560 77  prog-name          pic x(17) value "CAPTRAN (1.00)".
001570 77  ws-recs-in         pic 9(5)  comp   value zero.
001580 77  ws-recs-out        pic 9(5)  comp   value zero.
001590 77  ws-cap-ct-next-id  pic 9(6)  comp   value zero.
001600*
001610* Run-date working block, ACAS style - three REDEFINES
001620* of one date, same layout as CAPCALC/CAP000.
001630 01  ws-cap-date        pic x(10) value "99/99/9999".
001640     03  ws-cap-uk redefines ws-cap-date.
001650         05  ws-cap-uk-day  pic 99.
001660         05  filler         pic x.
001670         05  ws-cap-uk-mon  pic 99.
001680         05  filler         pic x.
001690         05  ws-cap-uk-yr   pic 9(4).
001700     03  ws-cap-usa redefines ws-cap-date.
001710         05  ws-cap-usa-mon pic 99.
001720         05  filler         pic x.
001730         05  ws-cap-usa-day pic 99.
001740         05  filler         pic x.
001750         05  filler         pic 9(4).
001760     03  ws-cap-intl redefines ws-cap-date.
001770         05  ws-cap-intl-yr  pic 9(4).
001780         05  filler          pic x.
001790         05  ws-cap-intl-mon pic 99.
001800         05  filler          pic x.
001810         05  ws-cap-intl-day pic 99.
001820*
001830 copy "capconst.cob".
001840*
001850 01  ws-eof-flags.
001860     03  ws-team-eof    pic x  value "N".
001870     03  ws-plyr-eof    pic x  value "N".
001880     03  ws-cont-eof    pic x  value "N".
001890     03  ws-trxn-eof    pic x  value "N".
001900     03  filler         pic x(2).
001910*
001920* Team Master held in memory - see aa020. Small file,
001930* one entry per league franchise.
001940 01  ws-cap-tm-count    pic 9(4)  comp   value zero.
001950 01  Cap-Tm-Table.
001960     03  Cap-Tm-Entry            occurs 40 times.
001970         05  Cap-Tm-Id           pic 9(4)  comp.
001980         05  Cap-Tm-Name         pic x(20).
001990         05  Cap-Tm-City         pic x(20).
002000         05  filler              pic x(4).
002010*
002020* Player Master held in memory - see aa030. Only the
002030* fields the Contract Engine actually needs are carried;
002040* the full record stays on CAPPLYR for CAPPLYEV.
002050 01  ws-cap-pl-count    pic 9(4)  comp   value zero.
002060 01  Cap-Plyr-Table.
002070     03  Cap-Pl-Entry            occurs 3000 times.
002080         05  Cap-Pl-Id           pic 9(6)  comp.
002090         05  Cap-Pl-Team-Id      pic 9(4)  comp.
002100         05  Cap-Pl-Position     pic x(5).
002110         05  Cap-Pl-Age          pic 9(2)  comp.
002120         05  Cap-Pl-Years-Pro    pic 9(2)  comp.
002130         05  Cap-Pl-Overall      pic 9(3)  comp.
002140         05  Cap-Pl-Work-Ethic   pic 9(3)  comp.
002150         05  filler              pic x(6).
002160*
002170* Contract Master held in memory - see aa040. Loaded from
002180* the old copy, updated by bb100, rewritten at zz010 - the
002190* table IS the master for the length of the run.
002200 01  ws-cap-ct-count    pic 9(4)  comp   value zero.
002210 01  Cap-Cont-Table.
002220     03  Cap-Ct-Entry            occurs 4000 times.
002230         05  Cap-Ct-Id           pic 9(6)  comp.
002240         05  Cap-Ct-Player-Id    pic 9(6)  comp.
002250         05  Cap-Ct-Team-Id      pic 9(4)  comp.
002260         05  Cap-Ct-Type         pic x(2).
002270         05  Cap-Ct-Active       pic x(1).
002280         05  Cap-Ct-Years        pic 9(1).
002290         05  Cap-Ct-Total-Value  pic 9(9)  comp-3.
002300         05  Cap-Ct-Guaranteed   pic 9(9)  comp-3.
002310         05  Cap-Ct-Signing-Bonus pic 9(9) comp-3.
002320         05  Cap-Ct-Roster-Bonus pic 9(9)  comp-3.
002330         05  Cap-Ct-Salary       pic 9(9)  comp-3
002340                                 occurs 5.
002350         05  Cap-Ct-Cap-Hit      pic 9(9)  comp-3
002360                                 occurs 5.
002370         05  Cap-Ct-Dead-Money   pic 9(9)  comp-3
002380                                 occurs 5.
002390         05  filler              pic x(6).
002400*
002410* Subscripts and found-row pointers - all COMP, ACAS style.
002420 01  ws-subscripts.
002430     03  ws-tm-sub      pic 9(4)  comp.
002440     03  ws-pl-sub      pic 9(4)  comp.
002450     03  ws-ct-sub      pic 9(4)  comp.
002460     03  ws-fc-sub      pic 9(4)  comp.
002470     03  ws-fp-sub      pic 9(4)  comp.
002480     03  ws-pm-sub      pic 9     comp.
002490     03  ws-yr          pic 9     comp.
002500     03  ws-idx         pic 9(4)  comp.
002510     03  ws-pidx        pic 9(4)  comp.
002520     03  ws-pm-idx      pic 9     comp.
002530*
002540 01  ws-work-fields.
002550     03  ws-yrs             pic 9      comp.
002560     03  ws-rk-idx          pic 9      comp.
002570     03  ws-rk-base         pic 9(9)   comp-3.
002580     03  ws-vt-base         pic 9(9)   comp-3.
002590     03  ws-vt-bonus        pic 9(9)   comp-3.
002600     03  ws-vt-roster       pic 9(9)   comp-3.
002610     03  ws-ft-amount       pic 9(9)   comp-3.
002620     03  ws-restr-new-bonus pic 9(9)   comp-3.
002630     03  ws-restr-new-y1    pic 9(9)   comp-3.
002640     03  ws-restr-savings   pic s9(9)  comp-3.
002650     03  ws-relse-savings   pic s9(9)  comp-3.
002660     03  ws-mv-position     pic x(5).
002670     03  ws-mv-overall      pic 9(3)   comp.
002680     03  ws-mv-age          pic 9(2)   comp.
002690     03  ws-mv-years-pro    pic 9(2)   comp.
002700     03  ws-mv-work-ethic   pic 9(3)   comp.
002710     03  ws-mv-base         pic 9(9)   comp-3.
002720     03  ws-mv-age-mult     pic 9v9    comp-3.
002730     03  ws-mv-exp-mult     pic 9v9    comp-3.
002740     03  ws-mv-out          pic 9(9)   comp-3.
002750     03  ws-ac-salary-fctr  pic 9v9999 comp-3.
002760     03  ws-ac-loyal-fctr   pic 9v9999 comp-3.
002770     03  ws-ac-work-fctr    pic 9v9999 comp-3.
002780     03  ws-ac-chance       pic 9v9999 comp-3.
002790     03  ws-ac-chance-pct   pic 999v9  comp-3.
002800     03  ws-msg             pic x(60).
002810*
002820* Contract analysis work fields (Batch Flow 2) - Personnel's
002830* five per-contract ratios, computed fresh off the table row
002840* every time bb195 recomputes a contract's cap hits.
002850     03  ws-an-yr             pic 9      comp.
002860     03  ws-an-total-cap-hit  pic 9(9)   comp-3.
002870     03  ws-an-avg-cap-hit    pic 9(9)   comp-3.
002880     03  ws-an-guar-pct       pic 999v9  comp-3.
002890     03  ws-an-total-dead     pic 9(9)   comp-3.
002900     03  ws-an-dead-pct       pic 999v9  comp-3.
002910*
002920* Team contract summary work fields - reset per team by
002930* bb900, accumulated over that team's active contracts by
002940* bb910. Position buckets share CAPCONST's Cap-Pm-Entry
002950* order (1-8 named, 9 = OTHR) so no separate key table
002960* is needed.
002970 01  ws-sum-fields.
002980     03  ws-sum-count       pic 9(4)   comp.
002990     03  ws-sum-value       pic 9(9)   comp-3.
003000     03  ws-sum-guar        pic 9(9)   comp-3.
003010     03  ws-sum-guar-pct    pic 999v9  comp-3.
003020     03  ws-sum-avg-value   pic 9(9)   comp-3.
003030     03  ws-sum-rk-count    pic 9(4)   comp.
003040     03  ws-sum-rk-value    pic 9(9)   comp-3.
003050     03  ws-sum-vt-count    pic 9(4)   comp.
003060     03  ws-sum-vt-value    pic 9(9)   comp-3.
003070     03  ws-sum-ft-count    pic 9(4)   comp.
003080     03  ws-sum-ft-value    pic 9(9)   comp-3.
003090 01  Cap-Sum-Pos-Table.
003100     03  Cap-Sum-Pos-Entry          occurs 9 times.
003110         05  Cap-Sum-Pos-Count      pic 9(4)  comp.
003120         05  Cap-Sum-Pos-Value      pic 9(9)  comp-3.
003130         05  filler                 pic x(2).
003140*
003150* LINKAGE block for CALL "capcalc" - see wsmaps09-style
003160* comment in capcalc-lk.cob itself.
003170 copy "capcalc-lk.cob".
003180*
003190 linkage section.
003200*--------------
003210*
003220 copy "capcall.cob".
003230*
003240 procedure division  using  Cap-Calling-Data.
003250*============================================
003260*
003270 000-main.
003280     perform  010-open-files      thru  010-exit.
003290     perform  aa020-load-team-table    thru aa020-exit.
003300     perform  aa030-load-player-table  thru aa030-exit.
003310     perform  aa040-load-contract-table thru aa040-exit.
003320     perform  bb100-process-transactions thru bb100-exit.
003330     perform  bb900-team-contract-summary thru bb900-exit.
003340     perform  zz010-rewrite-contract-file thru zz010-exit.
003350     perform  zz020-close-files   thru  zz020-exit.
003360     exit     program.
003370*
003380 010-open-files.
003390     open     input   Cap-Team-File
003400                      Cap-Plyr-File
003410                      Cap-Cont-File
003420                      Cap-Trxn-File.
003430     open     output  Cap-Cont-New-File.
003440 010-exit.
003450     exit.
003460*
003470* Team Master load - whole file into Cap-Tm-Table, in the
003480* ascending Team-Id order it already carries on disk.
003490 aa020-load-team-table.
003500     move     zero  to  ws-cap-tm-count.
003510     read     Cap-Team-File
003520              at end  move "Y" to ws-team-eof.
003530     perform  aa021-load-team-entry thru aa021-exit
003540              until  ws-team-eof  =  "Y".
003550 aa020-exit.
003560     exit.
003570*
003580 aa021-load-team-entry.
003590     add      1  to  ws-cap-tm-count.
003600     move     Team-Id    to  Cap-Tm-Id (ws-cap-tm-count).
003610     move     Team-Name  to  Cap-Tm-Name (ws-cap-tm-count).
003620     move     Team-City  to  Cap-Tm-City (ws-cap-tm-count).
003630     add      1  to  ws-recs-in.
003640     read     Cap-Team-File
003650              at end  move "Y" to ws-team-eof.
003660 aa021-exit.
003670     exit.
003680*
003690* Player Master load - only the fields the Contract Engine
003700* needs for market value / acceptance chance are copied,
003710* not the whole 90-byte record.
003720 aa030-load-player-table.
003730     move     zero  to  ws-cap-pl-count.
003740     read     Cap-Plyr-File
003750              at end  move "Y" to ws-plyr-eof.
003760     perform  aa031-load-player-entry thru aa031-exit
003770              until  ws-plyr-eof  =  "Y".
003780 aa030-exit.
003790     exit.
003800*
003810 aa031-load-player-entry.
003820     add      1  to  ws-cap-pl-count.
003830     move     Ply-Id         to  Cap-Pl-Id (ws-cap-pl-count).
003840     move     Ply-Team-Id    to
003850              Cap-Pl-Team-Id (ws-cap-pl-count).
003860     move     Ply-Position   to
003870              Cap-Pl-Position (ws-cap-pl-count).
003880     move     Ply-Age        to  Cap-Pl-Age (ws-cap-pl-count).
003890     move     Ply-Years-Pro  to
003900              Cap-Pl-Years-Pro (ws-cap-pl-count).
003910     move     Ply-Overall-Rating  to
003920              Cap-Pl-Overall (ws-cap-pl-count).
003930     move     Ply-Work-Ethic to
003940              Cap-Pl-Work-Ethic (ws-cap-pl-count).
003950     add      1  to  ws-recs-in.
003960     read     Cap-Plyr-File
003970              at end  move "Y" to ws-plyr-eof.
003980 aa031-exit.
003990     exit.
004000*
004010* Contract Master load - whole old copy into Cap-Ct-Table.
004020* Con-Id fields below are qualified OF Cap-Contract-Record
004030* because the new-copy FD (fdconto.cob) redeclares the same
004040* elementary names under Cap-Cont-New-Record - see zz010.
004050 aa040-load-contract-table.
004060     move     zero  to  ws-cap-ct-count.
004070     move     1     to  ws-cap-ct-next-id.
004080     read     Cap-Cont-File
004090              at end  move "Y" to ws-cont-eof.
004100     perform  aa041-load-contract-entry thru aa041-exit
004110              until  ws-cont-eof  =  "Y".
004120 aa040-exit.
004130     exit.
004140*
004150 aa041-load-contract-entry.
004160     add      1  to  ws-cap-ct-count.
004170     move     ws-cap-ct-count  to  ws-ct-sub.
004180     move     Con-Id  of  Cap-Contract-Record  to
004190              Cap-Ct-Id (ws-ct-sub).
004200     move     Con-Player-Id  of  Cap-Contract-Record  to
004210              Cap-Ct-Player-Id (ws-ct-sub).
004220     move     Con-Team-Id  of  Cap-Contract-Record  to
004230              Cap-Ct-Team-Id (ws-ct-sub).
004240     move     Con-Type  of  Cap-Contract-Record  to
004250              Cap-Ct-Type (ws-ct-sub).
004260     move     Con-Active  of  Cap-Contract-Record  to
004270              Cap-Ct-Active (ws-ct-sub).
004280     move     Con-Years  of  Cap-Contract-Record  to
004290              Cap-Ct-Years (ws-ct-sub).
004300     move     Con-Total-Value  of  Cap-Contract-Record  to
004310              Cap-Ct-Total-Value (ws-ct-sub).
004320     move     Con-Guaranteed  of  Cap-Contract-Record  to
004330              Cap-Ct-Guaranteed (ws-ct-sub).
004340     move     Con-Signing-Bonus  of  Cap-Contract-Record  to
004350              Cap-Ct-Signing-Bonus (ws-ct-sub).
004360     move     Con-Roster-Bonus  of  Cap-Contract-Record  to
004370              Cap-Ct-Roster-Bonus (ws-ct-sub).
004380     perform  aa042-load-contract-year thru aa042-exit
004390              varying  ws-yr  from  1  by  1
004400              until  ws-yr  >  5.
004410     if       Cap-Ct-Id (ws-ct-sub)  >=  ws-cap-ct-next-id
004420              compute  ws-cap-ct-next-id  =
004430                       Cap-Ct-Id (ws-ct-sub)  +  1.
004440     add      1  to  ws-recs-in.
004450     read     Cap-Cont-File
004460              at end  move "Y" to ws-cont-eof.
004470 aa041-exit.
004480     exit.
004490*
004500 aa042-load-contract-year.
004510     move     Con-Salary (ws-yr)  of  Cap-Contract-Record
004520              to  Cap-Ct-Salary (ws-ct-sub ws-yr).
004530     move     Con-Cap-Hit (ws-yr)  of  Cap-Contract-Record
004540              to  Cap-Ct-Cap-Hit (ws-ct-sub ws-yr).
004550     move     Con-Dead-Money (ws-yr)  of  Cap-Contract-Record
004560              to  Cap-Ct-Dead-Money (ws-ct-sub ws-yr).
004570 aa042-exit.
004580     exit.
004590*
004600* Transaction file applied in file order, one code at a
004610* time - no key, no sort, whatever order the run built it.
004620 bb100-process-transactions.
004630     read     Cap-Trxn-File
004640              at end  move "Y" to ws-trxn-eof.
004650     perform  bb105-apply-one-transaction thru bb105-exit
004660              until  ws-trxn-eof  =  "Y".
004670 bb100-exit.
004680     exit.
004690*
004700 bb105-apply-one-transaction.
004710     if       Trxn-Code  =  "NEWRK"
004720              perform  bb110-newrk-contract thru bb110-exit
004730     else if  Trxn-Code  =  "NEWVT"
004740              perform  bb120-newvt-contract thru bb120-exit
004750     else if  Trxn-Code  =  "EXTND"
004760              perform  bb140-extnd-contract thru bb140-exit
004770     else if  Trxn-Code  =  "RESTR"
004780              perform  bb150-restr-contract thru bb150-exit
004790     else if  Trxn-Code  =  "RELSE"
004800              perform  bb160-relse-contract thru bb160-exit
004810     else if  Trxn-Code  =  "FRTAG"
004820              perform  bb180-frtag-contract thru bb180-exit
004830     else
004840              move  "CAP099 Unknown transaction code" to ws-msg
004850              display  ws-msg
004860     end-if.
004870     add      1  to  ws-recs-in.
004880     read     Cap-Trxn-File
004890              at end  move "Y" to ws-trxn-eof.
004900 bb105-exit.
004910     exit.
004920*
004930* Rookie contract (Batch Flow 2) - first-year base salary
004940* from the CBA rookie scale, round > 7 or zero treated as
004950* round 7's slot (table entry 8).
004960 bb110-newrk-contract.
004970     if       Trxn-Draft-Round  =  zero
004980           or Trxn-Draft-Round  >  7
004990              move  8  to  ws-rk-idx
005000     else
005010              move  Trxn-Draft-Round  to  ws-rk-idx.
005020     move     Cap-Rk-Round-1st-Yr (ws-rk-idx)  to  ws-rk-base.
005030     move     Trxn-Years  to  ws-yrs.
005040     if       ws-yrs  =  zero
005050              move  4  to  ws-yrs.
005060     perform  bb115-add-new-contract-row thru bb115-exit.
005070     move     "RK"     to  Cap-Ct-Type (ws-idx).
005080     move     ws-yrs    to  Cap-Ct-Years (ws-idx).
005090     compute  Cap-Ct-Total-Value (ws-idx) =
005100              ws-rk-base  *  ws-yrs.
005110     move     ws-rk-base  to  Cap-Ct-Guaranteed (ws-idx).
005120     move     zero  to  Cap-Ct-Signing-Bonus (ws-idx)
005130                        Cap-Ct-Roster-Bonus (ws-idx).
005140     perform  bb117-set-rk-salary-year thru bb117-exit
005150              varying  ws-yr  from  1  by  1  until  ws-yr  >  5.
005160     perform  bb195-recompute-cap-hits thru bb195-exit.
005170     perform  bb190-contract-analysis thru bb190-exit.
005180 bb110-exit.
005190     exit.
005200*
005210* Per Personnel's original spec years 1-4 are always paid at
005220* scale regardless of contract length, year 5 only if the
005230* deal actually runs that long - preserved as written even
005240* though it can outpay a 1-2 year rookie deal past its term.
005250 bb117-set-rk-salary-year.
005260     if       ws-yr  <  5
005270              move  ws-rk-base  to  Cap-Ct-Salary (ws-idx ws-yr)
005280     else
005290        if    ws-yrs  >  4
005300              move  ws-rk-base  to  Cap-Ct-Salary (ws-idx ws-yr)
005310        else
005320              move  zero        to  Cap-Ct-Salary (ws-idx ws-yr).
005330 bb117-exit.
005340     exit.
005350*
005360* Common new-contract-row helper - allocates the next table
005370* slot and next Con-Id, sets the fields every transaction
005380* type fills in the same way, zeroes the year arrays.
005390 bb115-add-new-contract-row.
005400     add      1  to  ws-cap-ct-count.
005410     move     ws-cap-ct-count  to  ws-idx.
005420     move     ws-cap-ct-next-id  to  Cap-Ct-Id (ws-idx).
005430     add      1  to  ws-cap-ct-next-id.
005440     move     Trxn-Player-Id  to  Cap-Ct-Player-Id (ws-idx).
005450     move     Trxn-Team-Id    to  Cap-Ct-Team-Id (ws-idx).
005460     move     "Y"  to  Cap-Ct-Active (ws-idx).
005470     perform  bb116-init-contract-year thru bb116-exit
005480              varying  ws-yr  from  1  by  1  until  ws-yr  >  5.
005490 bb115-exit.
005500     exit.
005510*
005520 bb116-init-contract-year.
005530     move     zero  to  Cap-Ct-Salary (ws-idx ws-yr)
005540                        Cap-Ct-Cap-Hit (ws-idx ws-yr)
005550                        Cap-Ct-Dead-Money (ws-idx ws-yr).
005560 bb116-exit.
005570     exit.
005580*
005590* Veteran contract (Batch Flow 2) - escalating base salary,
005600* signing bonus is the guaranteed money.
005610 bb120-newvt-contract.
005620     move     Trxn-Base-Salary    to  ws-vt-base.
005630     move     Trxn-Years          to  ws-yrs.
005640     move     Trxn-Signing-Bonus  to  ws-vt-bonus.
005650     move     Trxn-Roster-Bonus   to  ws-vt-roster.
005660     perform  bb115-add-new-contract-row thru bb115-exit.
005670     move     "VT"    to  Cap-Ct-Type (ws-idx).
005680     move     ws-yrs   to  Cap-Ct-Years (ws-idx).
005690     compute  Cap-Ct-Total-Value (ws-idx) =
005700              (ws-vt-base * ws-yrs) + ws-vt-bonus + ws-vt-roster.
005710     move     ws-vt-bonus  to  Cap-Ct-Guaranteed (ws-idx).
005720     move     ws-vt-bonus  to  Cap-Ct-Signing-Bonus (ws-idx).
005730     move     ws-vt-roster to  Cap-Ct-Roster-Bonus (ws-idx).
005740     perform  bb121-set-vt-salaries thru bb121-exit.
005750     perform  bb195-recompute-cap-hits thru bb195-exit.
005760     perform  bb190-contract-analysis thru bb190-exit.
005770 bb120-exit.
005780     exit.
005790*
005800* Escalation per Personnel's veteran pay schedule - years
005810* beyond Con-Years stay zero, set already by bb116.
005820 bb121-set-vt-salaries.
005830     move     ws-vt-base  to  Cap-Ct-Salary (ws-idx 1).
005840     if       ws-yrs  >  1
005850              compute  Cap-Ct-Salary (ws-idx 2) =
005860                       ws-vt-base  *  1.05.
005870     if       ws-yrs  >  2
005880              compute  Cap-Ct-Salary (ws-idx 3) =
005890                       ws-vt-base  *  1.10.
005900     if       ws-yrs  >  3
005910              compute  Cap-Ct-Salary (ws-idx 4) =
005920                       ws-vt-base  *  1.15.
005930     if       ws-yrs  >  4
005940              compute  Cap-Ct-Salary (ws-idx 5) =
005950                       ws-vt-base  *  1.20.
005960 bb121-exit.
005970     exit.
005980*
005990* Market value (Contract Engine) - shared by EXTND and
006000* FRTAG. Position multiplier looked up in bb131, age and
006010* experience bands applied directly here.
006020 bb130-compute-market-value.
006030     compute  ws-mv-base  =  ws-mv-overall  *  1000000.
006040     perform  bb131-find-position-mult thru bb131-exit.
006050     if       ws-mv-age  <=  25
006060              move  1.3  to  ws-mv-age-mult
006070     else if  ws-mv-age  <=  28
006080              move  1.1  to  ws-mv-age-mult
006090     else if  ws-mv-age  <=  31
006100              move  1.0  to  ws-mv-age-mult
006110     else if  ws-mv-age  <=  34
006120              move  0.8  to  ws-mv-age-mult
006130     else
006140              move  0.6  to  ws-mv-age-mult
006150     end-if.
006160     compute  ws-mv-out  =
006170              ws-mv-base  *  Cap-Pm-Market-Mult (ws-pm-idx)
006180                           *  ws-mv-age-mult.
006190     if       ws-mv-years-pro  <=  3
006200              compute  ws-mv-out  =  ws-mv-out  *  1.2
006210     else if  ws-mv-years-pro  <=  6
006220              continue
006230     else
006240              compute  ws-mv-out  =  ws-mv-out  *  0.9
006250     end-if.
006260 bb130-exit.
006270     exit.
006280*
006290* Position multiplier lookup - entries 1-8 are the named
006300* positions off CAPCONST, entry 9 (OTHR) is the default for
006310* anything not matched, including RB/ILB which score below 1.0.
006320 bb131-find-position-mult.
006330     move     9  to  ws-pm-idx.
006340     move     1  to  ws-pm-sub.
006350     perform  bb132-find-position-loop thru bb132-exit
006360              until  ws-pm-sub  >  8
006370              or  ws-pm-idx  not =  9.
006380 bb131-exit.
006390     exit.
006400*
006410 bb132-find-position-loop.
006420     if       Cap-Pm-Position (ws-pm-sub)  =  ws-mv-position
006430              move  ws-pm-sub  to  ws-pm-idx.
006440     add      1  to  ws-pm-sub.
006450 bb132-exit.
006460     exit.
006470*
006480* Extension negotiation (Batch Flow 2) - offer accepted if
006490* the supplied random draw is below the computed chance;
006500* on acceptance the offer becomes a veteran contract via
006510* bb120, on rejection nothing is written but the market
006520* value / chance are logged for Personnel to review.
006530 bb140-extnd-contract.
006540     move     Trxn-Player-Id  to  ws-fp-sub.
006550     perform  bb200-find-player-by-id thru bb200-exit.
006560     if       ws-pidx  =  zero
006570              move  "CAP131 EXTND - player not on file"
006580                    to  ws-msg
006590              display  ws-msg
006600              go  to  bb140-exit.
006610     perform  bb175-find-active-contract-by-player
006620              thru bb175-exit.
006630     if       ws-idx  not =  zero
006640        and   Cap-Ct-Team-Id (ws-idx)  not =  Trxn-Team-Id
006650              move  "CAP132 EXTND - active elsewhere, reject"
006660                    to  ws-msg
006670              display  ws-msg
006680              go  to  bb140-exit.
006690     move     Cap-Pl-Position (ws-pidx)   to  ws-mv-position.
006700     move     Cap-Pl-Overall (ws-pidx)    to  ws-mv-overall.
006710     move     Cap-Pl-Age (ws-pidx)        to  ws-mv-age.
006720     move     Cap-Pl-Years-Pro (ws-pidx)  to  ws-mv-years-pro.
006730     move     Cap-Pl-Work-Ethic (ws-pidx) to  ws-mv-work-ethic.
006740     perform  bb130-compute-market-value thru bb130-exit.
006750     if       Trxn-Base-Salary  >=  ws-mv-out
006760              move  1.0  to  ws-ac-salary-fctr
006770     else
006780              compute  ws-ac-salary-fctr  rounded =
006790                       Trxn-Base-Salary  /  ws-mv-out
006800              if  ws-ac-salary-fctr  <  0.1
006810                  move  0.1  to  ws-ac-salary-fctr
006820              end-if
006830     end-if.
006840     if       ws-idx  not =  zero
006850              move  1.2  to  ws-ac-loyal-fctr
006860     else
006870              move  1.0  to  ws-ac-loyal-fctr.
006880     compute  ws-ac-work-fctr  rounded =
006890              0.8  +  (ws-mv-work-ethic / 100 * 0.4).
006900     compute  ws-ac-chance  rounded =
006910              0.5  *  ws-ac-salary-fctr  *  ws-ac-loyal-fctr
006920                     *  ws-ac-work-fctr.
006930     if       ws-ac-chance  <  0.05
006940              move  0.05  to  ws-ac-chance
006950     else if  ws-ac-chance  >  0.95
006960              move  0.95  to  ws-ac-chance
006970     end-if.
006980     if       Trxn-Random-Draw  <  ws-ac-chance
006990              if  ws-idx  not =  zero
007000                  move  "N"  to  Cap-Ct-Active (ws-idx)
007010              end-if
007020              perform  bb120-newvt-contract thru bb120-exit
007030     else
007040              compute  ws-ac-chance-pct  rounded =
007050                       ws-ac-chance  *  100
007060              move  "CAP133 EXTND rejected - see market"
007070                    to  ws-msg
007080              display  ws-msg
007090              display  ws-mv-out  ws-ac-chance-pct.
007100 bb140-exit.
007110     exit.
007120*
007130* Restructure (Batch Flow 2) - amount over year-1 base is
007140* rejected outright, CAP-121 (see changelog) fixed the
007150* boundary so an amount exactly equal to year-1 is allowed.
007160 bb150-restr-contract.
007170     move     Trxn-Contract-Id  to  ws-fc-sub.
007180     perform  bb170-find-contract-by-id thru bb170-exit.
007190     if       ws-idx  =  zero
007200              move  "CAP141 RESTR - contract not on file"
007210                    to  ws-msg
007220              display  ws-msg
007230              go  to  bb150-exit.
007240     if       Cap-Ct-Active (ws-idx)  not =  "Y"
007250              move  "CAP142 RESTR - contract not active"
007260                    to  ws-msg
007270              display  ws-msg
007280              go  to  bb150-exit.
007290     if       Trxn-Restructure-Amt  >  Cap-Ct-Salary (ws-idx 1)
007300              move  "CAP143 RESTR - amount exceeds y1 base"
007310                    to  ws-msg
007320              display  ws-msg
007330              go  to  bb150-exit.
007340     move     Cap-Ct-Years (ws-idx)  to  ws-yrs.
007350     add      Cap-Ct-Signing-Bonus (ws-idx)  Trxn-Restructure-Amt
007360              giving  ws-restr-new-bonus.
007370     subtract Trxn-Restructure-Amt  from  Cap-Ct-Salary (ws-idx 1)
007380              giving  ws-restr-new-y1.
007390*
007400* Per Personnel's memo of 19/12/25 the 'old' hit below is
007410* deliberately reproration with the NEW bonus, not the old -
007420* the two prorations cancel and savings always equals the
007430* restructure amount exactly. This is documented as correct
007440* and must not be tightened up.
007450     divide   ws-restr-new-bonus  by  ws-yrs
007460              giving  ws-restr-savings.
007470     add      Cap-Ct-Salary (ws-idx 1)  ws-restr-savings
007480              giving  ws-restr-savings.
007490     move     ws-restr-new-y1  to  Cap-Ct-Salary (ws-idx 1).
007500     move     ws-restr-new-bonus  to
007510              Cap-Ct-Signing-Bonus (ws-idx).
007520     perform  bb195-recompute-cap-hits thru bb195-exit.
007530     subtract Cap-Ct-Cap-Hit (ws-idx 1)  from  ws-restr-savings.
007540     move     "CAP144 RESTR complete - savings"  to  ws-msg.
007550     display  ws-msg.
007560     display  ws-restr-savings.
007570     perform  bb190-contract-analysis thru bb190-exit.
007580 bb150-exit.
007590     exit.
007600*
007610* Release (Batch Flow 2) - pre-June-1 charges the whole
007620* remaining bonus in the current year, post-June-1 splits it
007630* across the two years via CAPCALC function 3.
007640 bb160-relse-contract.
007650     move     Trxn-Contract-Id  to  ws-fc-sub.
007660     perform  bb170-find-contract-by-id thru bb170-exit.
007670     if       ws-idx  =  zero
007680              move  "CAP151 RELSE - contract not on file"
007690                    to  ws-msg
007700              display  ws-msg
007710              go  to  bb160-exit.
007720     if       Cap-Ct-Active (ws-idx)  not =  "Y"
007730              move  "CAP152 RELSE - contract not active"
007740                    to  ws-msg
007750              display  ws-msg
007760              go  to  bb160-exit.
007770     move     Cap-Ct-Cap-Hit (ws-idx 1)  to  ws-relse-savings.
007780     move     3  to  Capcalc-Function.
007790     move     Cap-Ct-Years (ws-idx)         to  Capcalc-Years.
007800     move     Cap-Ct-Signing-Bonus (ws-idx) to
007810              Capcalc-Signing-Bonus.
007820     move     Trxn-Post-June1-Flag  to  Capcalc-Post-June1-Flag.
007830     call     "capcalc"  using  Capcalc-Ws.
007840     move     Capcalc-Dead-Yr1-Out  to
007850              Cap-Ct-Dead-Money (ws-idx 1).
007860     move     Capcalc-Dead-Yr2-Out  to
007870              Cap-Ct-Dead-Money (ws-idx 2).
007880     subtract Capcalc-Dead-Yr1-Out  from  ws-relse-savings.
007890     move     "N"  to  Cap-Ct-Active (ws-idx).
007900     move     "CAP153 RELSE complete - savings"  to  ws-msg.
007910     display  ws-msg.
007920     display  ws-relse-savings.
007930 bb160-exit.
007940     exit.
007950*
007960* Contract lookup by Con-Id, sequential search of the
007970* in-memory table - see selcont.cob note, no key file access
007980* since the file organisation was simplified off indexed.
007990 bb170-find-contract-by-id.
008000     move     zero  to  ws-idx.
008010     move     1     to  ws-ct-sub.
008020     perform  bb171-find-contract-loop thru bb171-exit
008030              until  ws-ct-sub  >  ws-cap-ct-count
008040              or  ws-idx  not =  zero.
008050 bb170-exit.
008060     exit.
008070*
008080 bb171-find-contract-loop.
008090     if       Cap-Ct-Id (ws-ct-sub)  =  ws-fc-sub
008100              move  ws-ct-sub  to  ws-idx.
008110     add      1  to  ws-ct-sub.
008120 bb171-exit.
008130     exit.
008140*
008150* Active-contract-by-player lookup - used by EXTND to find
008160* the player's current deal, if any, wherever it is held.
008170 bb175-find-active-contract-by-player.
008180     move     zero  to  ws-idx.
008190     move     1     to  ws-ct-sub.
008200     perform  bb176-find-active-contract-loop thru bb176-exit
008210              until  ws-ct-sub  >  ws-cap-ct-count
008220              or  ws-idx  not =  zero.
008230 bb175-exit.
008240     exit.
008250*
008260 bb176-find-active-contract-loop.
008270     if       Cap-Ct-Player-Id (ws-ct-sub)  =  Trxn-Player-Id
008280        and   Cap-Ct-Active (ws-ct-sub)  =  "Y"
008290              move  ws-ct-sub  to  ws-idx.
008300     add      1  to  ws-ct-sub.
008310 bb176-exit.
008320     exit.
008330*
008340* Franchise tag (Batch Flow 2) - one year, fully guaranteed,
008350* rejected if the player already carries an active deal.
008360 bb180-frtag-contract.
008370     move     Trxn-Player-Id  to  ws-fp-sub.
008380     perform  bb200-find-player-by-id thru bb200-exit.
008390     if       ws-pidx  =  zero
008400              move  "CAP161 FRTAG - player not on file"
008410                    to  ws-msg
008420              display  ws-msg
008430              go  to  bb180-exit.
008440     perform  bb175-find-active-contract-by-player
008450              thru bb175-exit.
008460     if       ws-idx  not =  zero
008470              move  "CAP162 FRTAG - player already under"
008480                    to  ws-msg
008490              display  ws-msg
008500              go  to  bb180-exit.
008510     move     Cap-Pl-Position (ws-pidx)  to  ws-mv-position.
008520     move     9  to  ws-pm-idx.
008530     move     1  to  ws-pm-sub.
008540     perform  bb132-find-position-loop thru bb132-exit
008550              until  ws-pm-sub  >  8
008560              or  ws-pm-idx  not =  9.
008570     compute  ws-ft-amount  =
008580              cap-franchise-base  *  Cap-Pm-Tag-Mult (ws-pm-idx).
008590     perform  bb115-add-new-contract-row thru bb115-exit.
008600     move     "FT"    to  Cap-Ct-Type (ws-idx).
008610     move     1        to  Cap-Ct-Years (ws-idx).
008620     move     ws-ft-amount  to  Cap-Ct-Total-Value (ws-idx).
008630     move     ws-ft-amount  to  Cap-Ct-Guaranteed (ws-idx).
008640     move     ws-ft-amount  to  Cap-Ct-Salary (ws-idx 1).
008650     perform  bb195-recompute-cap-hits thru bb195-exit.
008660     perform  bb190-contract-analysis thru bb190-exit.
008670 bb180-exit.
008680     exit.
008690*
008700* Shared cap-hit recompute (Batch Flow 1) - runs all five
008710* contract-years through CAPCALC function 1, called by every
008720* transaction that creates or changes a contract.
008730 bb195-recompute-cap-hits.
008740     move     1  to  Capcalc-Function.
008750     move     Cap-Ct-Years (ws-idx)          to  Capcalc-Years.
008760     move     Cap-Ct-Signing-Bonus (ws-idx)  to
008770              Capcalc-Signing-Bonus.
008780     move     1  to  ws-yr.
008790     perform  bb196-recompute-one-year thru bb196-exit
008800              varying  ws-yr  from  1  by  1  until  ws-yr  >  5.
008810 bb195-exit.
008820     exit.
008830*
008840 bb196-recompute-one-year.
008850     move     Cap-Ct-Salary (ws-idx ws-yr)  to  Capcalc-Salary-In.
008860     call     "capcalc"  using  Capcalc-Ws.
008870     move     Capcalc-Cap-Hit-Out  to
008880              Cap-Ct-Cap-Hit (ws-idx ws-yr).
008890 bb196-exit.
008900     exit.
008910*
008920* Contract analysis (Batch Flow 2) - Personnel's per-contract
008930* ratios, run for the current table row (ws-idx) right after
008940* every transaction that creates or changes a contract, same
008950* trigger points as bb195 above - reports the per-year base/
008960* cap-hit/dead-money already on the table plus the four
008970* summary figures off the contract totals.
008980 bb190-contract-analysis.
008990     move     zero  to  ws-an-total-cap-hit  ws-an-total-dead.
009000     perform  bb191-report-one-year thru bb191-exit
009010              varying  ws-an-yr  from  1  by  1
009020              until    ws-an-yr  >  Cap-Ct-Years (ws-idx).
009030     divide    ws-an-total-cap-hit  by  Cap-Ct-Years (ws-idx)
009040               giving  ws-an-avg-cap-hit.
009050     compute   ws-an-guar-pct  rounded =
009060               Cap-Ct-Guaranteed (ws-idx)  /
009070               Cap-Ct-Total-Value (ws-idx)  *  100.
009080     compute   ws-an-dead-pct  rounded =
009090               ws-an-total-dead  /  Cap-Ct-Total-Value (ws-idx)
009100                     *  100.
009110     move      "CAP170 Analysis - total/avg cap hit" to ws-msg.
009120     display   ws-msg.
009130     display   ws-an-total-cap-hit  ws-an-avg-cap-hit.
009140     move      "CAP171 Analysis - guaranteed pct" to ws-msg.
009150     display   ws-msg.
009160     display   ws-an-guar-pct.
009170     move      "CAP172 Analysis - dead money and pct" to ws-msg.
009180     display   ws-msg.
009190     display   ws-an-total-dead  ws-an-dead-pct.
009200 bb190-exit.
009210     exit.
009220*
009230 bb191-report-one-year.
009240     display   Cap-Ct-Salary (ws-idx ws-an-yr)
009250               Cap-Ct-Cap-Hit (ws-idx ws-an-yr)
009260               Cap-Ct-Dead-Money (ws-idx ws-an-yr).
009270     add       Cap-Ct-Cap-Hit (ws-idx ws-an-yr)  to
009280               ws-an-total-cap-hit.
009290     add       Cap-Ct-Dead-Money (ws-idx ws-an-yr)  to
009300              ws-an-total-dead.
009310 bb191-exit.
009320     exit.
009330*
009340* Player lookup by Ply-Id, sequential search of the
009350* in-memory table built at aa030.
009360 bb200-find-player-by-id.
009370     move     zero  to  ws-pidx.
009380     move     1     to  ws-pl-sub.
009390     perform  bb201-find-player-loop thru bb201-exit
009400              until  ws-pl-sub  >  ws-cap-pl-count
009410              or  ws-pidx  not =  zero.
009420 bb200-exit.
009430     exit.
009440*
009450 bb201-find-player-loop.
009460     if       Cap-Pl-Id (ws-pl-sub)  =  ws-fp-sub
009470              move  ws-pl-sub  to  ws-pidx.
009480     add      1  to  ws-pl-sub.
009490 bb201-exit.
009500     exit.
009510*
009520* Team contract summary (Contract Engine) - one pass per
009530* team over the now-finished contract table, control-break
009540* style subtotals by type and by position bucket, logged to
009550* the run report for Personnel; CAPRGSTR reprints these
009560* figures formatted for the league office.
009570 bb900-team-contract-summary.
009580     move     1  to  ws-tm-sub.
009590     perform  bb905-summarise-one-team thru bb905-exit
009600              until  ws-tm-sub  >  ws-cap-tm-count.
009610 bb900-exit.
009620     exit.
009630*
009640 bb905-summarise-one-team.
009650     move     zero  to  ws-sum-count    ws-sum-value
009660                        ws-sum-guar     ws-sum-rk-count
009670                        ws-sum-rk-value ws-sum-vt-count
009680                        ws-sum-vt-value ws-sum-ft-count
009690                        ws-sum-ft-value.
009700     move     zero  to  Cap-Sum-Pos-Count (1)
009710              Cap-Sum-Pos-Count (2)  Cap-Sum-Pos-Count (3)
009720              Cap-Sum-Pos-Count (4)  Cap-Sum-Pos-Count (5)
009730              Cap-Sum-Pos-Count (6)  Cap-Sum-Pos-Count (7)
009740              Cap-Sum-Pos-Count (8)  Cap-Sum-Pos-Count (9).
009750     move     zero  to  Cap-Sum-Pos-Value (1)
009760              Cap-Sum-Pos-Value (2)  Cap-Sum-Pos-Value (3)
009770              Cap-Sum-Pos-Value (4)  Cap-Sum-Pos-Value (5)
009780              Cap-Sum-Pos-Value (6)  Cap-Sum-Pos-Value (7)
009790              Cap-Sum-Pos-Value (8)  Cap-Sum-Pos-Value (9).
009800     move     1  to  ws-ct-sub.
009810     perform  bb910-team-contract-accumulate thru bb910-exit
009820              until  ws-ct-sub  >  ws-cap-ct-count.
009830     if       ws-sum-count  not =  zero
009840              divide    ws-sum-value  by  ws-sum-count
009850                        giving  ws-sum-avg-value
009860              compute   ws-sum-guar-pct  rounded =
009870                        (ws-sum-guar / ws-sum-value) * 100
009880     else
009890              move      zero  to  ws-sum-avg-value
009900                                  ws-sum-guar-pct.
009910     display  "CAP900 TEAM "  Cap-Tm-Id (ws-tm-sub)
009920              " CONTRACTS "  ws-sum-count
009930              " VALUE "  ws-sum-value
009940              " GUAR% "  ws-sum-guar-pct.
009950     display  "        RK "  ws-sum-rk-count  ws-sum-rk-value
009960              " VT "  ws-sum-vt-count  ws-sum-vt-value
009970              " FT "  ws-sum-ft-count  ws-sum-ft-value.
009980     add      1  to  ws-tm-sub.
009990 bb905-exit.
010000     exit.
010010*
010020* One contract-row's worth of accumulation - skipped unless
010030* it belongs to the team in hand and is still active.
010040 bb910-team-contract-accumulate.
010050     if       Cap-Ct-Team-Id (ws-ct-sub)  =  Cap-Tm-Id (ws-tm-sub)
010060        and   Cap-Ct-Active (ws-ct-sub)  =  "Y"
010070              add  1  to  ws-sum-count
010080              add  Cap-Ct-Total-Value (ws-ct-sub)
010090                   to  ws-sum-value
010100              add  Cap-Ct-Guaranteed (ws-ct-sub)
010110                   to  ws-sum-guar
010120              if   Cap-Ct-Type (ws-ct-sub)  =  "RK"
010130                   add  1  to  ws-sum-rk-count
010140                   add  Cap-Ct-Total-Value (ws-ct-sub)
010150                        to  ws-sum-rk-value
010160              else
010170               if  Cap-Ct-Type (ws-ct-sub)  =  "VT"
010180                   add  1  to  ws-sum-vt-count
010190                   add  Cap-Ct-Total-Value (ws-ct-sub)
010200                        to  ws-sum-vt-value
010210               else
010220                   add  1  to  ws-sum-ft-count
010230                   add  Cap-Ct-Total-Value (ws-ct-sub)
010240                        to  ws-sum-ft-value
010250               end-if
010260              end-if
010270              move  Cap-Ct-Player-Id (ws-ct-sub)  to  ws-fp-sub
010280              perform  bb200-find-player-by-id thru bb200-exit
010290              if  ws-pidx  not =  zero
010300                  move  Cap-Pl-Position (ws-pidx)  to
010310                        ws-mv-position
010320                  perform  bb131-find-position-mult
010330                           thru bb131-exit
010340                  add  1  to  Cap-Sum-Pos-Count (ws-pm-idx)
010350                  add  Cap-Ct-Total-Value (ws-ct-sub)
010360                       to  Cap-Sum-Pos-Value (ws-pm-idx)
010370              end-if.
010380     add      1  to  ws-ct-sub.
010390 bb910-exit.
010400     exit.
010410*
010420* Contract Master rewrite (Batch Flow 1, end of run) - the
010430* whole table goes back out in Con-Id order, same order it
010440* was read in, new copy carries the Cap-Cont-New-Record name
010450* off fdconto.cob's COPY REPLACING.
010460 zz010-rewrite-contract-file.
010470     move     1  to  ws-ct-sub.
010480     perform  zz011-rewrite-one-contract thru zz011-exit
010490              until  ws-ct-sub  >  ws-cap-ct-count.
010500 zz010-exit.
010510     exit.
010520*
010530 zz011-rewrite-one-contract.
010540     move     Cap-Ct-Id (ws-ct-sub)  to
010550              Con-Id  of  Cap-Cont-New-Record.
010560     move     Cap-Ct-Player-Id (ws-ct-sub)  to
010570              Con-Player-Id  of  Cap-Cont-New-Record.
010580     move     Cap-Ct-Team-Id (ws-ct-sub)  to
010590              Con-Team-Id  of  Cap-Cont-New-Record.
010600     move     Cap-Ct-Type (ws-ct-sub)  to
010610              Con-Type  of  Cap-Cont-New-Record.
010620     move     Cap-Ct-Active (ws-ct-sub)  to
010630              Con-Active  of  Cap-Cont-New-Record.
010640     move     Cap-Ct-Years (ws-ct-sub)  to
010650              Con-Years  of  Cap-Cont-New-Record.
010660     move     Cap-Ct-Total-Value (ws-ct-sub)  to
010670              Con-Total-Value  of  Cap-Cont-New-Record.
010680     move     Cap-Ct-Guaranteed (ws-ct-sub)  to
010690              Con-Guaranteed  of  Cap-Cont-New-Record.
010700     move     Cap-Ct-Signing-Bonus (ws-ct-sub)  to
010710              Con-Signing-Bonus  of  Cap-Cont-New-Record.
010720     move     Cap-Ct-Roster-Bonus (ws-ct-sub)  to
010730              Con-Roster-Bonus  of  Cap-Cont-New-Record.
010740     perform  zz012-rewrite-one-year thru zz012-exit
010750              varying  ws-yr  from  1  by  1  until  ws-yr  >  5.
010760     write    Cap-Cont-New-Record.
010770     add      1  to  ws-recs-out.
010780     add      1  to  ws-ct-sub.
010790 zz011-exit.
010800     exit.
010810*
010820 zz012-rewrite-one-year.
010830     move     Cap-Ct-Salary (ws-ct-sub ws-yr)  to
010840              Con-Salary (ws-yr)  of  Cap-Cont-New-Record.
010850     move     Cap-Ct-Cap-Hit (ws-ct-sub ws-yr)  to
010860              Con-Cap-Hit (ws-yr)  of  Cap-Cont-New-Record.
010870     move     Cap-Ct-Dead-Money (ws-ct-sub ws-yr)  to
010880              Con-Dead-Money (ws-yr)  of  Cap-Cont-New-Record.
010890 zz012-exit.
010900     exit.
010910*
010920 zz020-close-files.
010930     close    Cap-Team-File  Cap-Plyr-File  Cap-Cont-File
010940              Cap-Cont-New-File  Cap-Trxn-File.
010950     display  "CAP109 CAPTRAN run complete, in "  ws-recs-in
010960              " out "  ws-recs-out.
010970 zz020-exit.
010980     exit.
