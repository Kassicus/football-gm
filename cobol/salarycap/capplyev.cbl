000100*******************************************************
000200*
000300*                  Salary-Cap batch
000400*              Player-Evaluation Engine
000500*
000600*******************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100***
001200 program-id.         capplyev.
001300***
001400 author.             V B Coen.
001500 installation.       Applewood Computers.
001600 date-written.       02/02/1989.
001700 date-compiled.
001800 security.           Copyright (C) 1985-2026,
001900*                    Vincent Bryan Coen.
002000*                    Distributed under the GNU
002100*                    General Public License.  See
002200*                    the file COPYING for details.
002300***
002400*    remarks.       Player-Evaluation Engine - rates every
002500*                    player on the Player Master for overall,
002600*                    potential, letter grade, development
002700*                    trajectory, injury risk, trade value and
002800*                    positional comparison, and lists the
002900*                    results on the Player-Evaluation Report
003000*                    (Report Writer).
003100***
003200*    version.       1.00 of 13/11/25.
003300******
003400* Changes:
003500* 02/02/1989 vbc - Written as the payroll vacation/sick-leave
003600*                  listing (Report Writer against the Employee
003700*                  Master) - see PYRGSTR for the sibling check-
003800*                  register listing.
003900* 19/09/1993 vbc - Page-Limit lowered for the narrower paper the
004000*                  print room switched to that year.
004100* 30/12/1998 vbc - Year 2000 audit - no 2-digit years held in this
004200*                  module, no changes required, logged per office
004300*                  memo.
004400* 16/04/2024 vbc - Copyright notice update superseding all
004500*                  previous notices.
004600* 13/11/2025 vbc - 1.00 Rebuilt as CAPPLYEV for the Salary-Cap
004700*                  system - vacation/sick-leave columns dropped,
004800*                  Player Master read whole and rated in two
004900*                  passes.
005000* 21/11/2025 vbc - 1.00 Added cc110 overall rating and cc120
005100*                  potential rating, per the Personnel evaluation
005200*                  memo.
005300* 28/11/2025 vbc - 1.00 Added cc130 letter grade and cc140
005400*                  development trajectory to the detail line.
005500* 04/12/2025 vbc - 1.00 Added cc150 injury risk and cc160 trade
005600*                  value, position multiplier shared off CAPCONST.
005700* 10/12/2025 vbc - 1.00 Added cc170 positional comparison -
005800*                  average, percentile and rank now printed per
005900*                  player.
006000* 19/12/2025 vbc - 1.00 Ticket CAP-119 - rookie-scale players with
006100*                  a blank position code were rating zero, not
006200*                  defaulting to 50 as Personnel intended; cc110
006300*                  now tests for that first.
006400*
006500***********************************************************
006600*
006700* Copyright Notice.
006800* ****************
006900*
007000* This module is part of the Applewood Computers Salary-Cap system
007100* and is Copyright (c) Vincent B Coen, 1985-2026 and later.
007200*
007300* This program is free software; you can redistribute it and/or
007400* modify it under the terms of the GNU General Public License as
007500* published by the Free Software Foundation; version 3 and later,
007600* for personal usage including use within a business, excluding
007700* repackaging for resale.
007800*
007900* This program is distributed in the hope it will be useful, but
008000* WITHOUT ANY WARRANTY, without even the implied warranty of
008100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the GNU
008200* General Public License for more details.
008300*
008400***********************************************************
008500*
008600 environment             division.
008700*===============================
008800*
008900 configuration           section.
009000 special-names.
009100        C01 IS TOP-OF-FORM
009200        CLASS CAP-NUMERIC-CHARS IS "0" THRU "9"
009300        UPSI-0 ON STATUS IS CAP-DEBUG-ON
009400               OFF STATUS IS CAP-DEBUG-OFF.
009500 input-output            section.
009600*------------------------------
009700 file-control.
009800*
009900*Player Master (read-only) and the shared print spool file.
010000     copy "selplyr.cob".
010100     copy "selprint.cob".
010200*
010300 data                    division.
010400*===============================
010500 file section.
010600*------------
010700*
010800 copy "fdplyr.cob".
010900*
011000*Print-File carries whichever Report Writer RD the running
011100*program has INITIATEd - CAPRGSTR uses it for the league and
011200*team cap reports, this program for the evaluation listing.
011300 fd  Print-File
011400     reports are Cap-Player-Eval-Report.
011500*
011600 working-storage section.
011700*----------------------
011800*
011900 77  prog-name          pic x(17) value "CAPPLYEV (1.00)".
012000 77  ws-recs-in         pic 9(5)  comp   value zero.
012100*
012200*Run-date working block, ACAS style - three REDEFINES of
012300*one date, same layout as CAPCALC/CAP000/CAPTRAN.
012400 01  ws-cap-date        pic x(10) value "99/99/9999".
012500     03  ws-cap-uk redefines ws-cap-date.
012600         05  ws-cap-uk-day  pic 99.
012700         05  filler         pic x.
012800         05  ws-cap-uk-mon  pic 99.
012900         05  filler         pic x.
013000         05  ws-cap-uk-yr   pic 9(4).
013100     03  ws-cap-usa redefines ws-cap-date.
013200         05  ws-cap-usa-mon pic 99.
013300         05  filler         pic x.
013400         05  ws-cap-usa-day pic 99.
013500         05  filler         pic x.
013600         05  filler         pic 9(4).
013700     03  ws-cap-intl redefines ws-cap-date.
013800         05  ws-cap-intl-yr  pic 9(4).
013900         05  filler          pic x.
014000         05  ws-cap-intl-mon pic 99.
014100         05  filler          pic x.
014200         05  ws-cap-intl-day pic 99.
014300 01  ws-today.
014400     03  ws-today-cc     pic 99.
014500     03  ws-today-yy     pic 99.
014600     03  ws-today-mm     pic 99.
014700     03  ws-today-dd     pic 99.
014800 01  ws-today9 redefines ws-today pic 9(8).
014900*
015000 copy "capconst.cob".
015100*
015200 01  ws-plyr-eof         pic x  value "N".
015300*
015400*Position-specific skill numbering, carried here for the
015500*maintainer, not read by the program - QB 1=Accuracy,
015600*2=Arm Strength, 3=Awareness; RB 1=Vision, 2=Elusiveness,
015700*3=Ball Security; WR 1=Route Running, 2=Hands, 3=Separation;
015800*TE 1=Blocking, 2=Hands, 3=Route Running; LT 1=Pass Block,
015900*2=Run Block, 3=Footwork; DE 1=Pass Rush, 2=Run Defence,
016000*3=Motor; CB 1=Coverage, 2=Press, 3=Ball Skills; ILB
016100*1=Tackling, 2=Coverage, 3=Run Fit. Weighted 0.5/0.3/0.2 in
016200*cc110 regardless of position, per Personnel's formula.
016300*
016400*Player Master held whole in memory - CAPTRAN keeps only
016500*the fields it needs off this same file, this program needs
016600*the lot to rate and compare players position by position.
016700 01  ws-cap-ev-count    pic 9(4)  comp   value zero.
016800 01  Cap-Ev-Table.
016900     03  Cap-Ev-Entry              occurs 3000 times.
017000         05  Cap-Ev-Id             pic 9(6)  comp.
017100         05  Cap-Ev-First-Name     pic x(15).
017200         05  Cap-Ev-Last-Name      pic x(15).
017300         05  Cap-Ev-Position       pic x(5).
017400         05  Cap-Ev-Roster-Status  pic x(2).
017500         05  Cap-Ev-Age            pic 9(2)  comp.
017600         05  Cap-Ev-Years-Pro      pic 9(2)  comp.
017700         05  Cap-Ev-Speed          pic 9(3)  comp.
017800         05  Cap-Ev-Strength       pic 9(3)  comp.
017900         05  Cap-Ev-Agility        pic 9(3)  comp.
018000         05  Cap-Ev-Football-Iq    pic 9(3)  comp.
018100         05  Cap-Ev-Leadership     pic 9(3)  comp.
018200         05  Cap-Ev-Work-Ethic     pic 9(3)  comp.
018300         05  Cap-Ev-Skill-1        pic 9(3)  comp.
018400         05  Cap-Ev-Skill-2        pic 9(3)  comp.
018500         05  Cap-Ev-Skill-3        pic 9(3)  comp.
018600         05  Cap-Ev-Injury-Prone   pic x(1).
018700         05  Cap-Ev-Overall        pic 9(3)  comp.
018800         05  filler                pic x(4).
018900*
019000*Subscripts - all COMP, ACAS style. ws-idx drives the player
019100*being rated, ws-cx the inner comparison loop over the table.
019200 01  ws-subscripts.
019300     03  ws-idx         pic 9(4)  comp.
019400     03  ws-cx          pic 9(4)  comp.
019500     03  ws-pm-sub      pic 9     comp.
019600     03  ws-pm-idx      pic 9     comp.
019700*
019800*cc110 overall-rating work fields.
019900 01  ws-ov-fields.
020000     03  ws-ov-phys-avg     pic 9(3)v9999 comp-3.
020100     03  ws-ov-ment-avg     pic 9(3)v9999 comp-3.
020200     03  ws-ov-wsum         pic 9(5)v9999 comp-3.
020300     03  ws-ov-out          pic 9(3)      comp.
020400*
020500*cc120 potential work fields.
020600 01  ws-pt-fields.
020700     03  ws-pt-age-fctr     pic 9v9999 comp-3.
020800     03  ws-pt-work-fctr    pic 9v9999 comp-3.
020900     03  ws-pt-exp-fctr     pic 9v9999 comp-3.
021000     03  ws-pt-out          pic 9(5)v9999 comp-3.
021100*
021200*cc160 trade-value work fields.
021300 01  ws-tv-fields.
021400     03  ws-tv-base         pic 9(9)   comp-3.
021500     03  ws-tv-age-mult     pic 9v9    comp-3.
021600     03  ws-tv-contr-mult   pic 9v9    comp-3.
021700*
021800*cc170 positional-comparison work fields.
021900 01  ws-pc-fields.
022000     03  ws-pc-count        pic 9(4)   comp.
022100     03  ws-pc-sum          pic 9(7)   comp.
022200     03  ws-pc-less         pic 9(4)   comp.
022300     03  ws-pc-greater      pic 9(4)   comp.
022400*
022500*Report grand-total accumulators, footed at end of run.
022600 01  ws-tot-fields.
022700     03  ws-tot-count       pic 9(4)   comp.
022800     03  ws-tot-sum         pic 9(7)   comp.
022900     03  ws-tot-avg         pic 999v9  comp-3.
023000*
023100*Current-player print work area - loaded by cc105 for each
023200*GENERATE of the detail line.
023300 01  Cap-Pe-Cur.
023400     03  Cap-Pe-Id           pic 9(6)   comp.
023500     03  Cap-Pe-Last         pic x(15).
023600     03  Cap-Pe-First        pic x(15).
023700     03  Cap-Pe-Position     pic x(5).
023800     03  Cap-Pe-Overall      pic 9(3)   comp.
023900     03  Cap-Pe-Potential    pic 9(3)   comp.
024000     03  Cap-Pe-Grade        pic x(2).
024100     03  Cap-Pe-Trajectory   pic x(17).
024200     03  Cap-Pe-Injury-Risk  pic x(13).
024300     03  Cap-Pe-Trade-Value  pic 9(9)   comp-3.
024400     03  Cap-Pe-Pos-Avg      pic 999v9  comp-3.
024500     03  Cap-Pe-Pctile       pic 999v9  comp-3.
024600     03  Cap-Pe-Rank         pic 9(4)   comp.
024700     03  filler              pic x(4).
024800*
024900 linkage section.
025000*---------------
025100*
025200 copy "capcall.cob".
025300*
025400 report section.
025500*--------------
025600*
025700 rd  Cap-Player-Eval-Report
025800     control      final
025900     page limit   58 lines
026000     heading      1
026100     first detail 6
026200     last  detail 56.
026300*
026400 01  Cap-Pe-Page-Head  type page heading.
026500     03  line   1.
026600         05  col   1  pic x(30) value "PLAYER EVALUATION REPORT".
026700         05  col 100  pic x(6)  value "PAGE  ".
026800         05  col 106  pic zzz9  source Page-Counter.
026900     03  line   2.
027000         05  col   1  pic x(11) value "CAP YEAR: ".
027100         05  col  12  pic 9(4)  source Cap-Year.
027200         05  col  20  pic x(11) value "RUN DATE: ".
027300         05  col  31  pic x(10) source ws-cap-date.
027400     03  line   4.
027500         05  col   1  pic x(7)  value "PLYR ID".
027600         05  col   9  pic x(9)  value "LAST NAME".
027700         05  col  25  pic x(10) value "FIRST NAME".
027800         05  col  41  pic x(3)  value "POS".
027900         05  col  46  pic x(3)  value "OVR".
028000         05  col  50  pic x(3)  value "POT".
028100         05  col  54  pic x(2)  value "GR".
028200         05  col  58  pic x(10) value "TRAJECTORY".
028300         05  col  76  pic x(11) value "INJURY RISK".
028400         05  col  90  pic x(11) value "TRADE VALUE".
028500         05  col 104  pic x(7)  value "POS-AVG".
028600         05  col 113  pic x(6)  value "PCTILE".
028700         05  col 121  pic x(4)  value "RANK".
028800*
028900 01  Cap-Pe-Detail  type is detail  line plus 1.
029000     03  col   1  pic 9(6)       source Cap-Pe-Id.
029100     03  col   9  pic x(15)      source Cap-Pe-Last.
029200     03  col  25  pic x(15)      source Cap-Pe-First.
029300     03  col  41  pic x(5)       source Cap-Pe-Position.
029400     03  col  46  pic zz9        source Cap-Pe-Overall.
029500     03  col  50  pic zz9        source Cap-Pe-Potential.
029600     03  col  54  pic x(2)       source Cap-Pe-Grade.
029700     03  col  58  pic x(17)      source Cap-Pe-Trajectory.
029800     03  col  76  pic x(13)      source Cap-Pe-Injury-Risk.
029900     03  col  90  pic zz,zzz,zz9 source Cap-Pe-Trade-Value.
030000     03  col 104  pic zz9.9      source Cap-Pe-Pos-Avg.
030100     03  col 113  pic zz9.9      source Cap-Pe-Pctile.
030200     03  col 121  pic zzz9       source Cap-Pe-Rank.
030300*
030400 01  type control footing final  line plus 2.
030500     03  col   1  pic x(25) value "TOTAL PLAYERS EVALUATED:".
030600     03  col  27  pic zzzz9 source ws-tot-count.
030700     03  col  40  pic x(23) value "LEAGUE AVERAGE OVERALL:".
030800     03  col  64  pic zz9.9 source ws-tot-avg.
030900*
031000 procedure division  using  Cap-Calling-Data.
031100*============================================
031200*
031300*000-main runs both passes and the report in one call from
031400*CAP000 - see CAP000 000-main for the CALL chain.
031500 000-main.
031600     accept    ws-today9  from date yyyymmdd.
031700     move      ws-today-dd  to  ws-cap-uk-day.
031800     move      ws-today-mm  to  ws-cap-uk-mon.
031900     compute   ws-cap-uk-yr  =
032000               (ws-today-cc  *  100)  +  ws-today-yy.
032100     perform   010-open-files.
032200     perform   aa020-load-player-table thru aa020-exit.
032300     perform   cc050-rate-all-players   thru cc050-exit.
032400     perform   cc100-evaluate-players   thru cc100-exit.
032500     perform   zz020-close-files        thru zz020-exit.
032600     exit      program.
032700*
032800 010-open-files.
032900     open      input   Cap-Plyr-File.
033000     open      output  Print-File.
033100 010-exit.
033200     exit.
033300*
033400*Player Master load - whole file into Cap-Ev-Table, in the
033500*ascending Ply-Id order it already carries on disk. Same
033600*aa020/aa021 idiom as CAPTRAN's table loaders.
033700 aa020-load-player-table.
033800     move     zero  to  ws-cap-ev-count.
033900     read     Cap-Plyr-File
034000              at end  move "Y" to ws-plyr-eof.
034100     perform  aa021-load-player-entry thru aa021-exit
034200              until  ws-plyr-eof  =  "Y".
034300 aa020-exit.
034400     exit.
034500*
034600 aa021-load-player-entry.
034700     add      1  to  ws-cap-ev-count.
034800     move     Ply-Id            to
034900              Cap-Ev-Id (ws-cap-ev-count).
035000     move     Ply-First-Name    to
035100              Cap-Ev-First-Name (ws-cap-ev-count).
035200     move     Ply-Last-Name     to
035300              Cap-Ev-Last-Name (ws-cap-ev-count).
035400     move     Ply-Position      to
035500              Cap-Ev-Position (ws-cap-ev-count).
035600     move     Ply-Roster-Status to
035700              Cap-Ev-Roster-Status (ws-cap-ev-count).
035800     move     Ply-Age           to
035900              Cap-Ev-Age (ws-cap-ev-count).
036000     move     Ply-Years-Pro     to
036100              Cap-Ev-Years-Pro (ws-cap-ev-count).
036200     move     Ply-Speed         to
036300              Cap-Ev-Speed (ws-cap-ev-count).
036400     move     Ply-Strength      to
036500              Cap-Ev-Strength (ws-cap-ev-count).
036600     move     Ply-Agility       to
036700              Cap-Ev-Agility (ws-cap-ev-count).
036800     move     Ply-Football-Iq   to
036900              Cap-Ev-Football-Iq (ws-cap-ev-count).
037000     move     Ply-Leadership    to
037100              Cap-Ev-Leadership (ws-cap-ev-count).
037200     move     Ply-Work-Ethic    to
037300              Cap-Ev-Work-Ethic (ws-cap-ev-count).
037400     move     Ply-Skill-1       to
037500              Cap-Ev-Skill-1 (ws-cap-ev-count).
037600     move     Ply-Skill-2       to
037700              Cap-Ev-Skill-2 (ws-cap-ev-count).
037800     move     Ply-Skill-3       to
037900              Cap-Ev-Skill-3 (ws-cap-ev-count).
038000     move     Ply-Injury-Prone  to
038100              Cap-Ev-Injury-Prone (ws-cap-ev-count).
038200     add      1  to  ws-recs-in.
038300     read     Cap-Plyr-File
038400              at end  move "Y" to ws-plyr-eof.
038500 aa021-exit.
038600     exit.
038700*
038800*First pass - rate every player for overall before any
038900*positional comparison runs, since cc170 needs every other
039000*player at the position already rated.
039100 cc050-rate-all-players.
039200     move     1  to  ws-idx.
039300     perform  cc055-rate-one-player thru cc055-exit
039400              until  ws-idx  >  ws-cap-ev-count.
039500 cc050-exit.
039600     exit.
039700*
039800 cc055-rate-one-player.
039900     perform  cc110-compute-overall thru cc110-exit.
040000     move     ws-ov-out  to  Cap-Ev-Overall (ws-idx).
040100     add      1  to  ws-idx.
040200 cc055-exit.
040300     exit.
040400*
040500*Second pass - one GENERATE per player, in the order the
040600*Player Master was read.
040700 cc100-evaluate-players.
040800     move     zero  to  ws-tot-count  ws-tot-sum  ws-tot-avg.
040900     initiate Cap-Player-Eval-Report.
041000     move     1  to  ws-idx.
041100     perform  cc105-evaluate-one-player thru cc105-exit
041200              until  ws-idx  >  ws-cap-ev-count.
041300     if       ws-tot-count  >  zero
041400              compute  ws-tot-avg  rounded  =
041500                       ws-tot-sum  /  ws-tot-count
041600     end-if.
041700     terminate Cap-Player-Eval-Report.
041800 cc100-exit.
041900     exit.
042000*
042100 cc105-evaluate-one-player.
042200     move     Cap-Ev-Id (ws-idx)         to  Cap-Pe-Id.
042300     move     Cap-Ev-Last-Name (ws-idx)  to  Cap-Pe-Last.
042400     move     Cap-Ev-First-Name (ws-idx) to  Cap-Pe-First.
042500     move     Cap-Ev-Position (ws-idx)   to  Cap-Pe-Position.
042600     move     Cap-Ev-Overall (ws-idx)    to  Cap-Pe-Overall.
042700     perform  cc120-compute-potential   thru cc120-exit.
042800     perform  cc130-set-letter-grade    thru cc130-exit.
042900     perform  cc140-set-trajectory      thru cc140-exit.
043000     perform  cc150-set-injury-risk     thru cc150-exit.
043100     perform  cc160-compute-trade-value thru cc160-exit.
043200     perform  cc170-position-compare    thru cc170-exit.
043300     add      1  to  ws-tot-count.
043400     add      Cap-Pe-Overall  to  ws-tot-sum.
043500     generate Cap-Pe-Detail.
043600     add      1  to  ws-idx.
043700 cc105-exit.
043800     exit.
043900*
044000*Overall rating - Skill-1/2/3 weighted 0.5/0.3/0.2, plus the
044100*physical and mental averages at 0.2 and 0.15, truncated to
044200*a whole rating and clamped 1-99. Ticket CAP-119: a blank
044300*position code defaults straight to 50, per Personnel, rather
044400*than running the weighted average against zero skills.
044500 cc110-compute-overall.
044600     if       Cap-Ev-Position (ws-idx)  =  spaces
044700              move  50  to  ws-ov-out
044800     else
044900              compute  ws-ov-phys-avg  =
045000                       (Cap-Ev-Speed (ws-idx)
045100                       +  Cap-Ev-Strength (ws-idx)
045200                       +  Cap-Ev-Agility (ws-idx))  /  3
045300              compute  ws-ov-ment-avg  =
045400                       (Cap-Ev-Football-Iq (ws-idx)
045500                       +  Cap-Ev-Leadership (ws-idx)
045600                       +  Cap-Ev-Work-Ethic (ws-idx))  /  3
045700              compute  ws-ov-wsum  =
045800                       (Cap-Ev-Skill-1 (ws-idx)  *  0.5)
045900                       +  (Cap-Ev-Skill-2 (ws-idx)  *  0.3)
046000                       +  (Cap-Ev-Skill-3 (ws-idx)  *  0.2)
046100                       +  (ws-ov-phys-avg  *  0.2)
046200                       +  (ws-ov-ment-avg  *  0.15)
046300              compute  ws-ov-out  =  ws-ov-wsum  /  1.35
046400              if       ws-ov-out  <  1
046500                       move  1  to  ws-ov-out
046600              end-if
046700              if       ws-ov-out  >  99
046800                       move  99  to  ws-ov-out
046900              end-if
047000     end-if.
047100 cc110-exit.
047200     exit.
047300*
047400*Potential - overall scaled by age, work-ethic and years-pro
047500*factors, each floored/capped, truncated and clamped 1-99.
047600 cc120-compute-potential.
047700     compute  ws-pt-age-fctr  =
047800              1.2  -  ((Cap-Ev-Age (ws-idx)  -  21)  *  0.02).
047900     if       ws-pt-age-fctr  <  0.8
048000              move  0.8  to  ws-pt-age-fctr
048100     end-if.
048200     compute  ws-pt-work-fctr  =
048300              0.8  +
048400              ((Cap-Ev-Work-Ethic (ws-idx)  /  100)  *  0.4).
048500     compute  ws-pt-exp-fctr  =
048600              1.3  -  (Cap-Ev-Years-Pro (ws-idx)  *  0.05).
048700     if       ws-pt-exp-fctr  <  0.7
048800              move  0.7  to  ws-pt-exp-fctr
048900     end-if.
049000     compute  ws-pt-out  =
049100              Cap-Pe-Overall  *  ws-pt-age-fctr
049200                              *  ws-pt-work-fctr
049300                              *  ws-pt-exp-fctr.
049400     move     ws-pt-out  to  Cap-Pe-Potential.
049500     if       Cap-Pe-Potential  <  1
049600              move  1  to  Cap-Pe-Potential
049700     end-if.
049800     if       Cap-Pe-Potential  >  99
049900              move  99  to  Cap-Pe-Potential
050000     end-if.
050100 cc120-exit.
050200     exit.
050300*
050400 cc130-set-letter-grade.
050500     if       Cap-Pe-Overall  >=  90
050600              move  "A+"  to  Cap-Pe-Grade
050700     else if  Cap-Pe-Overall  >=  85
050800              move  "A "  to  Cap-Pe-Grade
050900     else if  Cap-Pe-Overall  >=  80
051000              move  "A-"  to  Cap-Pe-Grade
051100     else if  Cap-Pe-Overall  >=  75
051200              move  "B+"  to  Cap-Pe-Grade
051300     else if  Cap-Pe-Overall  >=  70
051400              move  "B "  to  Cap-Pe-Grade
051500     else if  Cap-Pe-Overall  >=  65
051600              move  "B-"  to  Cap-Pe-Grade
051700     else if  Cap-Pe-Overall  >=  60
051800              move  "C+"  to  Cap-Pe-Grade
051900     else if  Cap-Pe-Overall  >=  55
052000              move  "C "  to  Cap-Pe-Grade
052100     else if  Cap-Pe-Overall  >=  50
052200              move  "C-"  to  Cap-Pe-Grade
052300     else
052400              move  "D "  to  Cap-Pe-Grade
052500     end-if.
052600 cc130-exit.
052700     exit.
052800*
052900 cc140-set-trajectory.
053000     if       Cap-Ev-Age (ws-idx)  <=  23
053100              move  "Rising Star"      to  Cap-Pe-Trajectory
053200     else if  Cap-Ev-Age (ws-idx)  <=  26
053300              move  "Peak Performance" to  Cap-Pe-Trajectory
053400     else if  Cap-Ev-Age (ws-idx)  <=  29
053500              move  "Prime Years"      to  Cap-Pe-Trajectory
053600     else if  Cap-Ev-Age (ws-idx)  <=  32
053700              move  "Veteran Leader"   to  Cap-Pe-Trajectory
053800     else if  Cap-Ev-Age (ws-idx)  <=  35
053900              move  "Declining"        to  Cap-Pe-Trajectory
054000     else
054100              move  "End of Career"    to  Cap-Pe-Trajectory
054200     end-if.
054300 cc140-exit.
054400     exit.
054500*
054600*Injury risk - the injury-prone flag always wins; otherwise
054700*age <27 Low, <29 Moderate, else High (equivalent integer
054800*form of the (age-25)*0.1 test in the Personnel memo).
054900 cc150-set-injury-risk.
055000     if       Cap-Ev-Injury-Prone (ws-idx)  =  "Y"
055100              move  "High Risk"      to  Cap-Pe-Injury-Risk
055200     else if  Cap-Ev-Age (ws-idx)  <  27
055300              move  "Low Risk"       to  Cap-Pe-Injury-Risk
055400     else if  Cap-Ev-Age (ws-idx)  <  29
055500              move  "Moderate Risk"  to  Cap-Pe-Injury-Risk
055600     else
055700              move  "High Risk"      to  Cap-Pe-Injury-Risk
055800     end-if.
055900 cc150-exit.
056000     exit.
056100*
056200*Trade value - overall x $1M, age and years-pro multipliers,
056300*position multiplier shared off CAPCONST's market-mult column
056400*(same table CAPTRAN bb130 prices contract offers from).
056500 cc160-compute-trade-value.
056600     compute  ws-tv-base  =  Cap-Pe-Overall  *  1000000.
056700     perform  cc161-find-trade-position-mult thru cc161-exit.
056800     if       Cap-Ev-Age (ws-idx)  <=  25
056900              move  1.5  to  ws-tv-age-mult
057000     else if  Cap-Ev-Age (ws-idx)  <=  28
057100              move  1.2  to  ws-tv-age-mult
057200     else if  Cap-Ev-Age (ws-idx)  <=  31
057300              move  1.0  to  ws-tv-age-mult
057400     else if  Cap-Ev-Age (ws-idx)  <=  34
057500              move  0.7  to  ws-tv-age-mult
057600     else
057700              move  0.4  to  ws-tv-age-mult
057800     end-if.
057900     if       Cap-Ev-Years-Pro (ws-idx)  >  8
058000              move  0.8  to  ws-tv-contr-mult
058100     else
058200              move  1.0  to  ws-tv-contr-mult
058300     end-if.
058400     compute  Cap-Pe-Trade-Value  =
058500              ws-tv-base  *  ws-tv-age-mult
058600                          *  ws-tv-contr-mult
058700                          *  Cap-Pm-Market-Mult (ws-pm-idx).
058800 cc160-exit.
058900     exit.
059000*
059100*Position multiplier lookup - same entries-1-8-named, entry-9
059200*OTHR-default idiom as CAPTRAN bb131/bb132, kept local here
059300*since CALLed subprograms don't share paragraphs.
059400 cc161-find-trade-position-mult.
059500     move     9  to  ws-pm-idx.
059600     move     1  to  ws-pm-sub.
059700     perform  cc162-find-trade-position-loop thru cc162-exit
059800              until  ws-pm-sub  >  8
059900              or  ws-pm-idx  not =  9.
060000 cc161-exit.
060100     exit.
060200*
060300 cc162-find-trade-position-loop.
060400     if       Cap-Ev-Position (ws-idx)  =
060500              Cap-Pm-Position (ws-pm-sub)
060600              move  ws-pm-sub  to  ws-pm-idx
060700     else
060800              add   1  to  ws-pm-sub
060900     end-if.
061000 cc162-exit.
061100     exit.
061200*
061300*Positional comparison - counts, sums and the two rank counts
061400*in one pass over the table, restricted to active players at
061500*the same position code as the player being rated. Percentile
061600*is the count rated strictly lower, over the group count.
061700 cc170-position-compare.
061800     move     zero  to  ws-pc-count  ws-pc-sum
061900                         ws-pc-less  ws-pc-greater.
062000     move     1  to  ws-cx.
062100     perform  cc171-position-compare-loop thru cc171-exit
062200              until  ws-cx  >  ws-cap-ev-count.
062300     compute  Cap-Pe-Rank  =  ws-pc-greater  +  1.
062400     if       ws-pc-count  >  zero
062500              compute  Cap-Pe-Pctile  rounded  =
062600                       (ws-pc-less  *  100)  /  ws-pc-count
062700              compute  Cap-Pe-Pos-Avg  rounded  =
062800                       ws-pc-sum  /  ws-pc-count
062900     else
063000              move     zero  to  Cap-Pe-Pctile  Cap-Pe-Pos-Avg
063100     end-if.
063200 cc170-exit.
063300     exit.
063400*
063500 cc171-position-compare-loop.
063600     if       Cap-Ev-Position (ws-cx)  =
063700              Cap-Ev-Position (ws-idx)
063800        and   Cap-Ev-Roster-Status (ws-cx)  =  "AC"
063900              add   1  to  ws-pc-count
064000              add   Cap-Ev-Overall (ws-cx)  to  ws-pc-sum
064100              if    Cap-Ev-Overall (ws-cx)  <
064200                    Cap-Ev-Overall (ws-idx)
064300                    add  1  to  ws-pc-less
064400              else
064500                 if  Cap-Ev-Overall (ws-cx)  >
064600                     Cap-Ev-Overall (ws-idx)
064700                     add  1  to  ws-pc-greater
064800                 end-if
064900              end-if
065000     end-if.
065100     add      1  to  ws-cx.
065200 cc171-exit.
065300     exit.
065400*
065500 zz020-close-files.
065600     close     Cap-Plyr-File  Print-File.
065700 zz020-exit.
065800     exit.
