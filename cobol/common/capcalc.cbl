000100******************************************************
000110*                                                     *
000120*     Salary-Cap Engine - shared calc routine        *
000130*    Cap hit / team cap / dead money / cap eff.      *
000140*                                                     *
000150******************************************************
000160*
000170 identification          division.
000180*===============================
000190*
000200***
000210 program-id.         capcalc.
000220***
000230 author.             V B Coen.
000240 installation.       Applewood Computers.
000250 date-written.       01/11/1985.
000260 date-compiled.
000270 security.           Copyright (C) 1985-2026,
000280*                    Vincent Bryan Coen.
000290*                    Distributed under the GNU
000300*                    General Public License.  See
000310*                    the file COPYING for details.
000320***
000330*    remarks.       Salary-Cap Engine calc server,
000340*                    called by CAPTRAN and CAPRGSTR
000350*                    wherever a cap figure is needed,
000360*                    so the arithmetic lives in one
000370*                    place.
000380***
000390*    version.       1.00 of 14/11/25.
000400*****
000410* Changes:
000420* 01/11/1985 vbc - Written as the payroll check-digit
000430*                  routine (MOD 11) this module
000440*                  replaces - see MAPS09 for that
000450*                  history.
000460* 19/03/1987 vbc - Recompiled under Micro Focus L3,
000470*                  no source change.
000480* 30/12/1998 vbc - Year 2000 audit - no 2-digit years
000490*                  held in this module, no changes
000500*                  required, logged per office memo.
000510* 14/11/25   vbc - 1.00 Reworked as CAPCALC for the
000520*                  new Salary-Cap system - function 1
000530*                  (cap-hit) only, converted from the
000540*                  old check-digit body, MOD-11 logic
000550*                  removed.
000560* 18/11/25   vbc - 1.00 Added function 2, team cap
000570*                  totals & cap space, Cc-Space-Out
000580*                  may go negative so made signed.
000590* 21/11/25   vbc - 1.00 Added function 3, dead-money
000600*                  split on release, pre/post June 1
000610*                  per Personnel's memo of 20/11/25.
000620* 28/11/25   vbc - 1.00 Added function 4, cap
000630*                  efficiency (health / flexibility
000640*                  bands) for the league overview
000650*                  footer.
000660* 09/12/25   vbc - 1.00 Bad function code now
000670*                  returned as Capcalc-Return-Code
000680*                  = 9, no longer falls through with
000690*                  stale output.
000700* 19/12/25   vbc - 1.00 CAP-118 - percentages now
000710*                  computed ROUNDED, caller was
000720*                  seeing .0 on every line before
000730*                  this fix.
000740*
000750********************************************************
000760*
000770* Copyright Notice.
000780* ****************
000790*
000800* This module is part of the Applewood Computers
000810* Salary-Cap system and is Copyright (c) Vincent B
000820* Coen, 1985-2026 and later.
000830*
000840* This program is free software; you can redistribute
000850* it and/or modify it under the terms of the GNU
000860* General Public License as published by the Free
000870* Software Foundation; version 3 and later, for
000880* personal usage including use within a business,
000890* excluding repackaging for resale.
000900*
000910* This program is distributed in the hope it will be
000920* useful, but WITHOUT ANY WARRANTY, without even the
000930* implied warranty of MERCHANTABILITY or FITNESS FOR
000940* A PARTICULAR PURPOSE. See the GNU General Public
000950* License for more details.
000960*
000970********************************************************
000980*
000990 environment             division.
001000*===============================
001010*
001020 configuration           section.
001030 special-names.
001040        C01 IS TOP-OF-FORM
001050        CLASS CAP-NUMERIC-CHARS IS "0" THRU "9"
001060        UPSI-0 ON STATUS IS CAP-DEBUG-ON
001070               OFF STATUS IS CAP-DEBUG-OFF.
001080 input-output            section.
001090*------------------------------
001100*
001110 data                    division.
001120*===============================
001130 working-storage section.
001140*----------------------
001150*
001160 77  prog-name          pic x(17) value "CAPCALC (1.00)".
001170 77  ws-call-count      pic 9(5)  comp   value zero.
001180*
001190 01  ws-work-fields.
001200     03  ws-proration   pic 9(9)  comp-3  value zero.
001210     03  ws-pct-work    pic 9(5)v9(4) comp-3 value zero.
001220*
001230* Run-date working block, ACAS style, kept for the
001240* debug trace line - three REDEFINES of one date,
001250* same layout as the report programs use.
001260 01  ws-cap-date        pic x(10) value "99/99/9999".
001270     03  ws-cap-uk redefines ws-cap-date.
001280         05  ws-cap-uk-day  pic 99.
001290         05  filler         pic x.
001300         05  ws-cap-uk-mon  pic 99.
001310         05  filler         pic x.
001320         05  ws-cap-uk-yr   pic 9(4).
001330     03  ws-cap-usa redefines ws-cap-date.
001340         05  ws-cap-usa-mon pic 99.
001350         05  filler         pic x.
001360         05  ws-cap-usa-day pic 99.
001370         05  filler         pic x.
001380         05  filler         pic 9(4).
001390     03  ws-cap-intl redefines ws-cap-date.
001400         05  ws-cap-intl-yr  pic 9(4).
001410         05  filler          pic x.
001420         05  ws-cap-intl-mon pic 99.
001430         05  filler          pic x.
001440         05  ws-cap-intl-day pic 99.
001450*
001460* League Salary-Cap constants - Cap-Base is the only
001470* field this module actually reads.
001480 copy "capconst.cob".
001490*
001500 linkage section.
001510*--------------
001520*
001530 copy "capcalc-lk.cob".
001540*
001550 procedure division  using  capcalc-ws.
001560*=====================================
001570*
001580 000-main.
001590     add      1  to  ws-call-count.
001600     move     zero  to  capcalc-return-code.
001610     if       capcalc-fn-cap-hit
001620              perform  100-compute-cap-hit thru
001630                       100-exit
001640              go to  000-main-exit.
001650     if       capcalc-fn-team-cap
001660              perform  200-compute-team-cap thru
001670                       200-exit
001680              go to  000-main-exit.
001690     if       capcalc-fn-dead-money
001700              perform  300-compute-dead-money thru
001710                       300-exit
001720              go to  000-main-exit.
001730     if       capcalc-fn-cap-efficiency
001740              perform  400-cap-efficiency thru
001750                       400-exit
001760              go to  000-main-exit.
001770     move     9  to  capcalc-return-code.
001780*
001790 000-main-exit.
001800     exit program.
001810*
001820* Cap-hit computation (Batch Flow 1) - proration is
001830* integer division truncated toward zero, zero when
001840* years is zero; a year with no base salary carries
001850* no cap hit at all.
001860 100-compute-cap-hit.
001870     move     zero  to  ws-proration.
001880     if       capcalc-years  not =  zero
001890              divide  capcalc-signing-bonus
001900                      by  capcalc-years
001910                      giving  ws-proration.
001920     if       capcalc-salary-in  =  zero
001930              move  zero  to  capcalc-cap-hit-out
001940     else
001950              add   capcalc-salary-in  ws-proration
001960                    giving  capcalc-cap-hit-out.
001970*
001980 100-exit.
001990     exit.
002000*
002010* Team cap computation (Batch Flow 1) - the caller
002020* has already walked the team's contracts and summed
002030* the cap hit / dead money; this paragraph only turns
002040* those two totals into space and percent.
002050 200-compute-team-cap.
002060     compute  capcalc-team-cap-space-out  rounded =
002070              cap-base - capcalc-team-cap-used-in
002080                        - capcalc-team-dead-in.
002090     compute  capcalc-team-cap-pct-out  rounded =
002100              (capcalc-team-cap-used-in / cap-base)
002110                        * 100.
002120*
002130 200-exit.
002140     exit.
002150*
002160* Dead money split on release (Batch Flow 2, RELSE) -
002170* pre-June-1 the whole remaining bonus lands in year
002180* one; post-June-1 it is prorated over the years
002190* remaining, current year truncated, next year the
002200* remainder, so the two always foot back to the full
002210* bonus amount.
002220 300-compute-dead-money.
002230     if       capcalc-post-june1-flag  =  "Y"
002240              if     capcalc-years  =  zero
002250                     move  capcalc-signing-bonus
002260                           to  capcalc-dead-yr1-out
002270                     move  zero  to  capcalc-dead-yr2-out
002280              else
002290                     divide  capcalc-signing-bonus
002300                             by  capcalc-years
002310                             giving  capcalc-dead-yr1-out
002320                     subtract  capcalc-dead-yr1-out
002330                           from  capcalc-signing-bonus
002340                           giving  capcalc-dead-yr2-out
002350              end-if
002360     else
002370              move     capcalc-signing-bonus
002380                       to  capcalc-dead-yr1-out
002390              move     zero  to  capcalc-dead-yr2-out.
002400*
002410 300-exit.
002420     exit.
002430*
002440* Cap efficiency (Batch Flow 1, league / team footer)
002450* - utilization banded into a health rating and a
002460* flexibility rating, thresholds per the league
002470* office's cap memo.
002480 400-cap-efficiency.
002490     compute  capcalc-util-pct-out  rounded =
002500              (capcalc-team-cap-used-in / cap-base)
002510                        * 100.
002520     if       capcalc-util-pct-out  <  80.0
002530              move  "EXCELLENT"  to  capcalc-health-out
002540     else
002550      if      capcalc-util-pct-out  <  90.0
002560              move  "GOOD"       to  capcalc-health-out
002570      else
002580       if     capcalc-util-pct-out  <  95.0
002590              move  "FAIR"       to  capcalc-health-out
002600       else
002610              move  "CRITICAL"   to  capcalc-health-out
002620       end-if
002630      end-if
002640     end-if.
002650     if       capcalc-util-pct-out  <  85.0
002660              move  "HIGH"       to  capcalc-flex-out
002670     else
002680      if      capcalc-util-pct-out  <  92.0
002690              move  "MEDIUM"     to  capcalc-flex-out
002700      else
002710              move  "LOW"        to  capcalc-flex-out
002720      end-if
002730     end-if.
002740*
002750 400-exit.
002760     exit.
