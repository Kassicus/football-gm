000100* FD for the Contract Master file (NEW copy) written by captran
000200* at end of run - same layout as fdcont.cob, renamed 01-level so
000300* both files can be open together, old-master/new-master style.
000400*
000500* 03/12/25 vbc - Created, paired with fdcont.cob when the file
000600*                organisation was simplified off indexed access.
000700*
000800  fd  Cap-Cont-New-File
000900      label records are standard
001000      record contains 165 characters.
001100  copy "capcont.cob"
001110      replacing ==Cap-Contract-Record==
001120      by ==Cap-Cont-New-Record==.
