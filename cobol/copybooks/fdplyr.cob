000100* FD for the Player Master file - see capplyr.cob for the layout.
000200*
000300* 12/11/25 vbc - Created.
000400*
000500  fd  Cap-Plyr-File
000600      label records are standard
000700      record contains 90 characters.
000800  copy "capplyr.cob".
