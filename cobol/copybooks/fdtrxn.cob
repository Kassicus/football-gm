000100* FD for the daily Transaction file - see captrxn.cob for
000200* the layout.
000300*
000400* 20/11/25 vbc - Created.
000500*
000600  fd  Cap-Trxn-File
000700      label records are standard
000800      record contains 71 characters.
000900  copy "captrxn.cob".
