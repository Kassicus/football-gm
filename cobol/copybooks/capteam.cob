000100********************************************
000200*                                          *
000300*  Record Definition For Team Master       *
000400*           File                           *
000500*     Uses Team-Id as key                  *
000600********************************************
000700* File size 64 bytes (60 data + 4 reserved).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/11/25 vbc - Created.
001200* 19/11/25 vbc - Added Team-Division, resized Team-City.
001300* 02/12/25 vbc - Reserved 4 bytes filler for conference
001400*                realignment.
001500*
001600 01  CAP-Team-Record.
001700     03  Team-Id               pic 9(4)   comp.
001800     03  Team-Name             pic x(20).
001900     03  Team-City             pic x(20).
002000     03  Team-Abbr             pic x(3).
002100* Team-Conference is AFC or NFC.
002200     03  Team-Conference       pic x(3).
002300* Team-Division is North, South, East or West.
002400     03  Team-Division         pic x(10).
002500* Reserved for growth - possible playoff-seed / bye-week flag.
002600     03  filler                pic x(4).
