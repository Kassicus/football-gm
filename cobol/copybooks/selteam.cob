000100* Select clause for the Team Master file - one record per
000200* league franchise, ascending Team-Id. Small file, read whole
000300* into the Cap-Team-Table working-storage array at start of run
000400* and searched from there - see captran aa020 / caprgstr aa020.
000500*
000600* 12/11/25 vbc - Created.
000700* 06/12/25 vbc - Was indexed/dynamic, changed to plain
000800*                sequential - masters are small enough to
000900*                hold in a table and the file itself never
001000*                needs random access.
001100*
001200  select Cap-Team-File assign to "CAPTEAM"
001300         organization is sequential
001400         access is sequential
001500         file status is Cap-Team-Status.
