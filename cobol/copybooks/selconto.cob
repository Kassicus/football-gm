000100* Select clause for the Contract Master file (NEW copy) -
000200* written once at the end of captran's run from the updated
000300* Cap-Cont-Table, same record layout as selcont.cob,
000400* old-master/new-master style.
000500*
000600* 03/12/25 vbc - Created, paired with selcont.cob when the file
000700*                organisation was simplified off indexed access.
000800*
000900  select Cap-Cont-New-File assign to "CAPCONTN"
001000         organization is sequential
001100         access is sequential
001200         file status is Cap-Contn-Status.
