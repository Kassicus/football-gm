000100* FD for the Team Master file - see capteam.cob for the layout.
000200*
000300* 12/11/25 vbc - Created.
000400*
000500  fd  Cap-Team-File
000600      label records are standard
000700      record contains 64 characters.
000800  copy "capteam.cob".
