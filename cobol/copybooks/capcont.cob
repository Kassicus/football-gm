000100********************************************
000200*                                          *
000300*  Record Definition For Contract Master   *
000400*           File                           *
000500*     Uses Con-Id as key                   *
000600********************************************
000700* File size 168 bytes (162 data + 6 reserved).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 06/11/25 vbc - Created.
001200* 14/11/25 vbc - Con-Roster-Bonus added, was missing from the
001300*                first cut - picked up on py testing captran.
001400* 22/11/25 vbc - Con-Dead-Money table added for release
001500*                processing.
001600* 03/12/25 vbc - Con-Years chgd from comp to plain 9, only 1-5.
001700*
001800 01  CAP-Contract-Record.
001900     03  Con-Id                pic 9(6)   comp.
002000     03  Con-Player-Id         pic 9(6)   comp.
002100     03  Con-Team-Id           pic 9(4)   comp.
002200* Con-Type: RK Rookie, VT Veteran, FT Franchise Tag.
002300     03  Con-Type              pic x(2).
002400* Con-Active: Y or N, see 88s below.
002500     03  Con-Active            pic x(1).
002600     03  Con-Active-Flags redefines Con-Active pic x.
002700         88  Con-Is-Active            value "Y".
002800         88  Con-Is-Inactive          value "N".
002900* Con-Years: length in years, 1-5.
003000     03  Con-Years             pic 9(1).
003100     03  Con-Total-Value       pic 9(9)   comp-3.
003200     03  Con-Guaranteed        pic 9(9)   comp-3.
003300     03  Con-Signing-Bonus     pic 9(9)   comp-3.
003400     03  Con-Roster-Bonus      pic 9(9)   comp-3.
003500* Base salary per contract year 1-5. Zero beyond Con-Years.
003600     03  Con-Salary            pic 9(9)   comp-3  occurs 5.
003700* Cap hit per contract year, computed by capcalc, ca100.
003800     03  Con-Cap-Hit           pic 9(9)   comp-3  occurs 5.
003900* Dead money charged in the two years following a release.
004000     03  Con-Dead-Money        pic 9(9)   comp-3  occurs 5.
004100* Reserved for growth - possible incentive/escalator block.
004200     03  filler                pic x(6).
