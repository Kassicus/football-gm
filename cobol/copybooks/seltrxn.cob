000100* Select clause for the daily Transaction file fed to captran -
000200* read once, in file order, never rewritten.
000300*
000400* 20/11/25 vbc - Created.
000500*
000600  select Cap-Trxn-File assign to "CAPTRXN"
000700         organization is sequential
000800         access is sequential
000900         file status is Cap-Trxn-Status.
