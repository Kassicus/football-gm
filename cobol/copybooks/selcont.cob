000100* Select clause for the Contract Master file (OLD copy) - one
000200* record per contract, ascending Con-Id. Read once at start of
000300* run into the Cap-Cont-Table array; captran applies the day's
000400* transactions against the table and the table is what gets
000500* written back out - see selconto.cob for the NEW copy.
000600*
000700* 13/11/25 vbc - Created.
000800* 03/12/25 vbc - Changed from indexed to plain sequential and
000900*                dropped the alternate key - contract lookup by
001000*                player id is now a table search in captran,
001100*                bb160/bb170, not a file-level alternate key.
001200*
001300  select Cap-Cont-File assign to "CAPCONT"
001400         organization is sequential
001500         access is sequential
001600         file status is Cap-Cont-Status.
