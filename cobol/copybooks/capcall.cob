000100* Calling-data block passed on the USING phrase from cap000 down
000200* to captran and on again to caprgstr/capplyev, ACAS style -
000300* each program knows only its own caller and its own linkage.
000400*
000500* 11/11/25 vbc - Created, modelled on the payroll WS-Calling-Data.
000600* 24/11/25 vbc - Added Cap-Run-Year so captran and caprgstr agree
000700*                on which cap year cap000 resolved the run to.
000800*
000900 01  Cap-Calling-Data.
001000     03  Cap-Called        pic x(8).
001100     03  Cap-Caller        pic x(8).
001200     03  Cap-Del-Link      pic x(8).
001300     03  Cap-Term-Code     pic 99.
001400     03  Cap-Process-Func  pic 9.
001500     03  Cap-Sub-Function  pic 9.
001600     03  Cap-Run-Year      pic 9(4).
001700     03  Cap-CD-Args       pic x(13).
