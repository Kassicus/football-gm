000100********************************************
000200*                                          *
000300*  Record Definition For Cap Transactions  *
000400*           File                           *
000500*     Applied in file order - no key        *
000600********************************************
000700* File size 45 bytes padded to 50 by filler.
000800*
000900* 08/11/25 vbc - Created.
001000* 20/11/25 vbc - Trxn-Random-Draw added for EXTND acceptance
001100*                test - batch runs must be repeatable so the
001200*                draw is an input, not generated by the
001300*                program. See captran bb140.
001400*
001500 01  CAP-Trxn-Record.
001600* Trxn-Code: NEWRK new rookie, NEWVT new veteran, EXTND
001700*            extension, RESTR restructure, RELSE release,
001800*            FRTAG franchise tag.
001900     03  Trxn-Code             pic x(5).
002000     03  Trxn-Player-Id        pic 9(6)   comp.
002100     03  Trxn-Team-Id          pic 9(4)   comp.
002200* Trxn-Contract-Id used by RESTR and RELSE to find the contract.
002300     03  Trxn-Contract-Id      pic 9(6)   comp.
002400* Trxn-Draft-Round used by NEWRK only - over 7 treated as 7.
002500     03  Trxn-Draft-Round      pic 9(2)   comp.
002600     03  Trxn-Years            pic 9(1).
002700     03  Trxn-Base-Salary      pic 9(9)   comp-3.
002800     03  Trxn-Signing-Bonus    pic 9(9)   comp-3.
002900     03  Trxn-Roster-Bonus     pic 9(9)   comp-3.
003000* Trxn-Restructure-Amt used by RESTR only.
003100     03  Trxn-Restructure-Amt  pic 9(9)   comp-3.
003200* Trxn-Post-June1-Flag used by RELSE only - Y or N.
003300     03  Trxn-Post-June1-Flag  pic x(1).
003400* Trxn-Random-Draw used by EXTND only - pseudo-random value
003500* in the range 0.0000 thru 0.9999 supplied by the run that
003600* built the transaction file, not generated in captran.
003700     03  Trxn-Random-Draw      pic 9v9999 comp-3.
003800     03  filler                pic x(5).
003900*
004000* Header record - not currently written to the file but kept
004100* here, ACAS style, for the day a batch-control total is wanted.
004200 01  CAP-Trxn-Header-Record.
004300     03  Trxn-Hdr-Key          pic x(5)   value "HEAD0".
004400     03  Trxn-Hdr-Batch-No     binary-short unsigned.
004500     03  Trxn-Hdr-No-Recs      binary-short unsigned.
004600     03  Trxn-Hdr-Proofed      pic x.
004700     03  filler                pic x(38).
