000100* Select clause for the Player Master file - one record per
000200* player on any roster or on the street, ascending Ply-Id.
000300* Held in the Cap-Plyr-Table array once read - see captran aa030.
000400*
000500* 12/11/25 vbc - Created.
000600* 06/12/25 vbc - Changed from indexed to plain sequential, same
000700*                reason as Cap-Team-File.
000800*
000900  select Cap-Plyr-File assign to "CAPPLYR"
001000         organization is sequential
001100         access is sequential
001200         file status is Cap-Plyr-Status.
