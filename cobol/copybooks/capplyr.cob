000100********************************************
000200*                                          *
000300*  Record Definition For Player Master     *
000400*           File                           *
000500*     Uses Ply-Id as key                   *
000600********************************************
000700* File size 87 bytes (81 data + 6 reserved).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 05/11/25 vbc - Created.
001200* 13/11/25 vbc - Attribute fields split out from one combined
001300*                table - easier to read on a dump than an
001400*                OCCURS 9.
001500* 21/11/25 vbc - Skill fields renamed Skill-1/2/3, was
001600*                Skill-A/B/C.
001700* 06/12/25 vbc - Added Ply-Injury-Prone, resized reserve
001800*                down by 1.
001900*
002000 01  CAP-Player-Record.
002100     03  Ply-Id                pic 9(6)   comp.
002200     03  Ply-First-Name        pic x(15).
002300     03  Ply-Last-Name         pic x(15).
002400* Ply-Position is QB, RB, WR, TE, LT, DE, CB, ILB etc.
002500     03  Ply-Position          pic x(5).
002600* Ply-Team-Id zero means the player is a free agent.
002700     03  Ply-Team-Id           pic 9(4)   comp.
002800* Ply-Roster-Status: AC Active, PS Practice Squad,
002900*                    IR Injured Reserve, SU Suspended.
003000     03  Ply-Roster-Status     pic x(2).
003100     03  Ply-Age               pic 9(2)   comp.
003200     03  Ply-Years-Pro         pic 9(2)   comp.
003300* Ratings below are 1-99 except the physical / mental
003400* attributes and position skills, which run 0-100.
003500     03  Ply-Overall-Rating    pic 9(3)   comp.
003600     03  Ply-Potential         pic 9(3)   comp.
003700     03  Ply-Attributes.
003800         05  Ply-Speed         pic 9(3)   comp.
003900         05  Ply-Strength      pic 9(3)   comp.
004000         05  Ply-Agility       pic 9(3)   comp.
004100         05  Ply-Football-IQ   pic 9(3)   comp.
004200         05  Ply-Leadership    pic 9(3)   comp.
004300         05  Ply-Work-Ethic    pic 9(3)   comp.
004400* Position-specific skills - eg QB uses Skill-1 for Accuracy,
004500* Skill-2 for Arm Strength, Skill-3 for Awareness. Meaning
004600* of each skill number is carried in the evaluation tables,
004700* not in this record - see capplyev key-attribute table.
004800     03  Ply-Skill-1           pic 9(3)   comp.
004900     03  Ply-Skill-2           pic 9(3)   comp.
005000     03  Ply-Skill-3           pic 9(3)   comp.
005100* Ply-Injury-Prone: Y or N, see note below.
005200     03  Ply-Injury-Prone      pic x(1).
005300* Ply-Injury-Prone redefined so an evaluation pass can flip
005400* it via 88-level without a MOVE of a literal Y/N about the place.
005500     03  Ply-Injury-Flags redefines Ply-Injury-Prone pic x.
005600         88  Ply-Is-Injury-Prone       value "Y".
005700         88  Ply-Not-Injury-Prone      value "N".
005800* Jersey #, height/weight, college, draft data and free-text
005900* injury status are descriptive only - carried on the on-line
006000* roster screens, not on this batch master. Draft round comes
006100* in as a transaction operand for rookie-contract creation only.
006200     03  filler                pic x(6).
