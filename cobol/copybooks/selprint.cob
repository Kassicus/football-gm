000100* Select clause for the printer spool file shared by caprgstr
000200* (League Cap Overview / Team Cap Summary) and capplyev
000300* (Player-Evaluation listing), ACAS style - line sequential,
000400* one logical name, whichever program is running owns it.
000500*
000600* 21/11/25 vbc - Created.
000700*
000800  select Print-File assign to "CAPPRINT"
000900         organization is line sequential
001000         file status is Cap-Print-Status.
