000100* Linkage block for CALL "capcalc", ACAS's usual pattern of
000200* passing one small parameter area (see wsmaps09.cob) rather
000300* than a long USING list. Capcalc-Function selects which of the
000400* four Salary-Cap Engine formulas to run; the rest of the block
000500* is shared in/out working room for whichever one was picked.
000600*
000700* 14/11/25 vbc - Created.
000800* 28/11/25 vbc - Added Capcalc-Team-Cap-Pct-Out - caprgstr dd200
000900*                was recomputing the percentage itself, now the
001000*                engine hands it back with the space figure.
001100* 09/12/25 vbc - Added Capcalc-Return-Code, function 9 (bad
001200*                function code) trapped rather than abending.
001300*
001400 01  Capcalc-Ws.
001500     03  Capcalc-Function          pic 9.
001600         88  Capcalc-Fn-Cap-Hit        value 1.
001700         88  Capcalc-Fn-Team-Cap       value 2.
001800         88  Capcalc-Fn-Dead-Money     value 3.
001900         88  Capcalc-Fn-Cap-Efficiency value 4.
002000* Used by function 1 (cap-hit) - one contract-year at a time.
002100     03  Capcalc-Years             pic 9.
002200     03  Capcalc-Signing-Bonus     pic 9(9)   comp-3.
002300     03  Capcalc-Salary-In         pic 9(9)   comp-3.
002400     03  Capcalc-Cap-Hit-Out       pic 9(9)   comp-3.
002500* Used by function 2 (team cap) - accumulated by the caller
002600* one contract at a time, then totalled by this call.
002700     03  Capcalc-Team-Cap-Used-In  pic 9(9)   comp-3.
002800     03  Capcalc-Team-Dead-In      pic 9(9)   comp-3.
002900     03  Capcalc-Team-Cap-Space-Out pic s9(9)  comp-3.
003000     03  Capcalc-Team-Cap-Pct-Out  pic 999v9   comp-3.
003100* Used by function 3 (dead money) - a single release.
003200     03  Capcalc-Post-June1-Flag   pic x.
003300     03  Capcalc-Dead-Yr1-Out      pic 9(9)   comp-3.
003400     03  Capcalc-Dead-Yr2-Out      pic 9(9)   comp-3.
003500* Used by function 4 (cap efficiency) - league or team scope.
003600     03  Capcalc-Util-Pct-Out      pic 999v9   comp-3.
003700     03  Capcalc-Health-Out        pic x(9).
003800     03  Capcalc-Flex-Out          pic x(6).
003900     03  Capcalc-Return-Code       pic 9.
004000         88  Capcalc-Ok                value 0.
004100         88  Capcalc-Bad-Function      value 9.
