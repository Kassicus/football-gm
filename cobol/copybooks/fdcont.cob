000100* FD for the Contract Master file (OLD copy) - see capcont.cob
000200* for the layout.
000300*
000400* 13/11/25 vbc - Created.
000500*
000600  fd  Cap-Cont-File
000700      label records are standard
000800      record contains 165 characters.
000900  copy "capcont.cob".
