000100********************************************
000200*                                          *
000300*  Working Storage For League Salary-Cap   *
000400*   Constants, Rookie Wage Scale & the      *
000500*   Position Multiplier Table               *
000600********************************************
000700* These values come from the league's Collective Bargaining
000800* Agreement side letter for the current cap year and change
000900* only when the league office reissues that letter - NOT a
001000* file, loaded fresh into every program via this copybook.
001100*
001200* 09/11/25 vbc - Created.
001300* 27/11/25 vbc - Rookie scale only carries scale-year 1 of each
001400*                round now - years 2-5 of the printed CBA table
001500*                are never read by captran bb110, dropped to
001600*                save re-keying 28 unused constants.
001700* 15/12/25 vbc - Position multiplier table widened for LT, was
001800*                missing and defaulting everyone to (other).
001900*
002000 01  Cap-League-Constants.
002100     03  Cap-Year              pic 9(4)   comp    value 2024.
002200     03  Cap-Base              pic 9(9)   comp-3  value 255400000.
002300     03  Cap-Minimum-Spend     pic 9(9)   comp-3  value 230000000.
002400     03  Cap-Rookie-Pool       pic 9(9)   comp-3  value 10000000.
002500     03  Cap-Franchise-Base    pic 9(9)   comp-3  value 20000000.
002600*
002700* Rookie Wage Scale - first-year base salary by draft round.
002800* Round 8 slot below stands in for undrafted / round > 7.
002900 01  Cap-Rookie-Scale-Values.
003000* Round 1.
003100     03  filler                pic 9(9)   comp-3  value 10000000.
003200* Round 2.
003300     03  filler                pic 9(9)   comp-3  value 8000000.
003400* Round 3.
003500     03  filler                pic 9(9)   comp-3  value 6000000.
003600* Round 4.
003700     03  filler                pic 9(9)   comp-3  value 4000000.
003800* Round 5.
003900     03  filler                pic 9(9)   comp-3  value 3000000.
004000* Round 6.
004100     03  filler                pic 9(9)   comp-3  value 2500000.
004200* Round 7.
004300     03  filler                pic 9(9)   comp-3  value 2000000.
004400* Round 7 value repeated for undrafted / round 8+ lookups.
004500     03  filler                pic 9(9)   comp-3  value 2000000.
004600 01  Cap-Rookie-Scale redefines Cap-Rookie-Scale-Values.
004700     03  Cap-Rk-Round-1st-Yr   pic 9(9)   comp-3  occurs 8.
004800*
004900* Position Multiplier Table - shared by market value, franchise
005000* tag pricing and trade value. Entry 9 (other) is the default
005100* used for any position code not matched in entries 1-8.
005200 01  Cap-Position-Mult-Values.
005300     03  filler                pic x(5)   value "QB".
005400         05  filler            pic 9v99   comp-3  value 1.5.
005500         05  filler            pic 9v99   comp-3  value 2.0.
005600     03  filler                pic x(5)   value "DE".
005700         05  filler            pic 9v99   comp-3  value 1.3.
005800         05  filler            pic 9v99   comp-3  value 1.5.
005900     03  filler                pic x(5)   value "WR".
006000         05  filler            pic 9v99   comp-3  value 1.2.
006100         05  filler            pic 9v99   comp-3  value 1.3.
006200     03  filler                pic x(5)   value "CB".
006300         05  filler            pic 9v99   comp-3  value 1.1.
006400         05  filler            pic 9v99   comp-3  value 1.2.
006500     03  filler                pic x(5)   value "LT".
006600         05  filler            pic 9v99   comp-3  value 1.2.
006700         05  filler            pic 9v99   comp-3  value 1.4.
006800     03  filler                pic x(5)   value "TE".
006900         05  filler            pic 9v99   comp-3  value 1.0.
007000         05  filler            pic 9v99   comp-3  value 1.0.
007100     03  filler                pic x(5)   value "RB".
007200         05  filler            pic 9v99   comp-3  value 0.9.
007300         05  filler            pic 9v99   comp-3  value 0.8.
007400     03  filler                pic x(5)   value "ILB".
007500         05  filler            pic 9v99   comp-3  value 0.9.
007600         05  filler            pic 9v99   comp-3  value 0.9.
007700     03  filler                pic x(5)   value "OTHR".
007800         05  filler            pic 9v99   comp-3  value 1.0.
007900         05  filler            pic 9v99   comp-3  value 1.0.
008000 01  Cap-Position-Mult-Table redefines Cap-Position-Mult-Values.
008100     03  Cap-Pm-Entry              occurs 9.
008200         05  Cap-Pm-Position       pic x(5).
008300         05  Cap-Pm-Market-Mult    pic 9v99   comp-3.
008400         05  Cap-Pm-Tag-Mult       pic 9v99   comp-3.
008500     03  Cap-Pm-Count              pic 99      value 9.
